000100******************************************************************
000200*    PERSON.CPY                                                 *
000300*    RECORD LAYOUT FOR THE PERSON DIRECTORY MASTER FILE.         *
000400*    ONE ENTRY PER RESIDENT KNOWN TO THE DIRECTORY.  THE         *
000500*    NATURAL KEY IS FIRST-NAME + LAST-NAME; DUPLICATES ARE       *
000600*    PERMITTED BY DESIGN (SEE PERSUPDT REMARKS).                 *
000700*----------------------------------------------------------------
000800*    MAINT LOG                                                  *
000900*    03/14/96 JS  ORIGINAL LAYOUT.                               *
001000*    11/02/98 RKL Y2K - NO DATE FIELDS IN THIS RECORD, NO CHANGE *
001100*    06/19/03 DWP ADDED EMAIL-ADDRESS PER HELP DESK TKT 4471.    *
001200******************************************************************
001300 01  PERSON-RECORD.
001400     05  FIRST-NAME              PIC X(30).
001500     05  LAST-NAME               PIC X(30).
001600     05  ADDRESS                 PIC X(60).
001700     05  CITY                    PIC X(30).
001800     05  ZIP-CODE                PIC X(10).
001900     05  PHONE-NUMBER            PIC X(20).
002000     05  EMAIL-ADDRESS           PIC X(50).
002100     05  FILLER                  PIC X(20).
002200*
002300*    ALTERNATE VIEW USED BY THE SORT/DISPLAY ROUTINES THAT WANT
002400*    THE TWO NAME FIELDS AS ONE COMBINED KEY AREA.
002500 01  PERSON-NAME-ALT REDEFINES PERSON-RECORD.
002600     05  PERSON-NAME-COMBINED    PIC X(60).
002700     05  FILLER                  PIC X(190).
