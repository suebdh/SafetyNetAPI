000100******************************************************************
000200*    FIRESTN.CPY                                                *
000300*    RECORD LAYOUT FOR THE FIRE STATION COVERAGE MASTER FILE.   *
000400*    ONE ENTRY PER STREET ADDRESS, MAPPING IT TO THE STATION    *
000500*    NUMBER THAT COVERS IT.  ADDRESS IS THE KEY; UNIQUENESS IS  *
000600*    ENFORCED BY FSTNUPDT, NOT BY THE FILE ORGANIZATION.        *
000700*----------------------------------------------------------------
000800*    MAINT LOG                                                  *
000900*    04/02/96 JS  ORIGINAL LAYOUT.                               *
001000*    11/09/98 RKL Y2K REVIEW - NO DATE FIELDS, NO CHANGE.        *
001100******************************************************************
001200 01  FIRESTATION-RECORD.
001300     05  FIRESTN-ADDRESS         PIC X(60).
001400     05  FIRESTN-STATION-NBR     PIC 9(04).
001500     05  FILLER                  PIC X(16).
001600*
001700*    DISPLAY VIEW OF THE STATION NUMBER USED BY THE REJECT
001800*    MESSAGE ROUTINES - KEEPS THEM FROM HAVING TO MOVE A
001900*    NUMERIC FIELD THROUGH AN EDITED PICTURE JUST TO DISPLAY IT.
002000 01  FIRESTN-STATION-ALT REDEFINES FIRESTATION-RECORD.
002100     05  FILLER                  PIC X(60).
002200     05  FIRESTN-STATION-DISP    PIC X(04).
002300     05  FILLER                  PIC X(16).
