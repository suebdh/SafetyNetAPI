000100******************************************************************
000200*    EMLXTR.CPY                                                 *
000300*    RECORD LAYOUT FOR THE COMMUNITY EMAIL EXTRACT FILE         *
000400*    WRITTEN BY ALRTXTR.  ONE RECORD PER DISTINCT EMAIL         *
000500*    ADDRESS FOUND FOR RESIDENTS OF THE REQUESTED CITY.  THE    *
000600*    CITY-NAME IS ECHOED ON EVERY RECORD - IT IS A CONTROL      *
000700*    VALUE ONLY, NOT A KEY.                                     *
000800*----------------------------------------------------------------
000900*    MAINT LOG                                                  *
001000*    08/30/99 JS  ORIGINAL LAYOUT.                               *
001100******************************************************************
001200 01  EMAIL-EXTRACT-RECORD.
001300     05  EXTR-CITY-NAME           PIC X(30).
001400     05  EXTR-EMAIL-ADDRESS       PIC X(50).
001500     05  FILLER                   PIC X(20).
001600*
001700*    SINGLE-FIELD VIEW USED WHEN THE LINE IS MOVED AS ONE
001800*    UNBROKEN STRING TO THE LINE SEQUENTIAL OUTPUT AREA.
001900 01  EMLXTR-LINE-ALT REDEFINES EMAIL-EXTRACT-RECORD.
002000     05  EXTR-LINE-TEXT           PIC X(100).
