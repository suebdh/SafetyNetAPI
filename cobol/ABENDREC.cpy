000100******************************************************************
000200*    ABENDREC.CPY                                                *
000300*    GENERIC ABEND / REJECT MESSAGE AREA - COPIED INTO EVERY    *
000400*    BATCH PROGRAM IN THIS SYSTEM SO THE 1000-ABEND-RTN IN      *
000500*    EACH ONE CAN WRITE A CONSISTENT LINE TO SYSOUT.  ALSO      *
000600*    DOUBLES AS THE REJECTED-TRANSACTION MESSAGE AREA FOR THE   *
000700*    FIRE STATION AND MEDICAL RECORD MAINTENANCE RUNS.          *
000800*----------------------------------------------------------------
000900*    MAINT LOG                                                  *
001000*    01/01/08 JS  ORIGINAL LAYOUT, LIFTED OUT OF DALYEDIT SO    *
001100*             EVERY JOB SHARES ONE COPY MEMBER.                 *
001200*    03/05/10 DWP WIDENED ABEND-REASON TO X(60) - TRUNCATING    *
001300*             "RECORD OUT OF BALANCE" MESSAGES. TICKET 5528.    *
001400******************************************************************
001450 77  PARA-NAME                PIC X(30) VALUE SPACES.
001460 77  ZERO-VAL                 PIC S9(1) COMP VALUE ZERO.
001470 77  ONE-VAL                  PIC S9(1) COMP VALUE 1.
001500 01  ABEND-REC.
001600     05  ABEND-REASON             PIC X(60).
001700     05  EXPECTED-VAL             PIC X(20).
001800     05  ACTUAL-VAL               PIC X(20).
001900     05  FILLER                   PIC X(30).
002000*
002100*    NUMERIC VIEW OF THE EXPECTED/ACTUAL PAIR - USED WHEN THE
002200*    MESSAGE IS A RECORD-COUNT OUT-OF-BALANCE CONDITION RATHER
002300*    THAN A FILE-STATUS CODE.
002400 01  ABEND-REC-NUMERIC-ALT REDEFINES ABEND-REC.
002500     05  FILLER                   PIC X(60).
002600     05  EXPECTED-VAL-NUM         PIC 9(09).
002700     05  FILLER                   PIC X(11).
002800     05  ACTUAL-VAL-NUM           PIC 9(09).
002900     05  FILLER                   PIC X(11).
003000     05  FILLER                   PIC X(30).
