000100******************************************************************
000200*    FSTNTRN.CPY                                                *
000300*    TRANSACTION RECORD FOR THE FIRE STATION MAINTENANCE RUN    *
000400*    (FSTNUPDT).  ADD AND UPDATE CARRY ADDRESS + STATION-NBR;   *
000500*    DELETE-FIRST-BY-ADDRESS CARRIES ONLY ADDRESS; DELETE-ALL-  *
000600*    BY-STATION CARRIES ONLY STATION-NBR.                       *
000700*----------------------------------------------------------------
000800*    MAINT LOG                                                  *
000900*    04/02/96 JS  ORIGINAL LAYOUT.                               *
001000*    07/21/99 RKL Y2K REVIEW - NO DATE FIELDS, NO CHANGE.        *
001100******************************************************************
001200 01  FIRESTN-TRANS-RECORD.
001300     05  FSTNTRN-ACTION-CODE     PIC X(01).
001400         88  FSTNTRN-ADD               VALUE "A".
001500         88  FSTNTRN-UPDATE            VALUE "U".
001600         88  FSTNTRN-DELETE-FIRST      VALUE "F".
001700         88  FSTNTRN-DELETE-BY-STATION VALUE "S".
001800     05  FSTNTRN-ADDRESS          PIC X(60).
001900     05  FSTNTRN-STATION-NBR      PIC 9(04).
002000     05  FILLER                   PIC X(15).
002100*
002200*    STATION-ONLY VIEW - A DELETE-ALL-BY-STATION TRANSACTION
002300*    ONLY NEEDS COLUMN POSITION OF THE STATION NUMBER, THE
002400*    ADDRESS AREA IS SPACES ON THOSE TRANSACTIONS.
002500 01  FSTNTRN-STATION-ONLY-ALT REDEFINES FIRESTN-TRANS-RECORD.
002600     05  FILLER                   PIC X(61).
002700     05  FSTNTRN-STATION-ONLY-NBR PIC 9(04).
002800     05  FILLER                   PIC X(15).
