000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  CTYCOLL.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 08/30/99.
000700 DATE-COMPILED. 08/30/99.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*
001200*          CALLABLE SUBROUTINE - NORMALIZES A CITY NAME BEFORE
001300*          ALRTXTR SEARCHES THE PERSON TABLE WITH IT.  LEADING
001400*          AND TRAILING SPACES ARE STRIPPED AND ANY INTERNAL RUN
001500*          OF TWO OR MORE SPACES IS COLLAPSED TO ONE, SO "  EAST
001600*          LANSING  " AND "EAST   LANSING" NORMALIZE THE SAME
001700*          WAY.  THE RESULT IS LEFT-JUSTIFIED IN THE OUTPUT
001800*          FIELD; IT IS NOT RE-CASED HERE.
001900*
002000*          THE SCAN IS A SINGLE PASS, LEFT TO RIGHT, ONE
002100*          CHARACTER AT A TIME - NO INTRINSIC FUNCTIONS AND NO
002200*          REFERENCE MODIFICATION, JUST A CHARACTER-ARRAY
002300*          REDEFINITION OF THE PARAMETER AND TWO SWITCHES.
002400*
002500*          NO FILES ARE OPENED BY THIS ROUTINE.  IT IS LINKAGE-
002600*          SECTION ONLY AND RETURNS TO ITS CALLER WITH GOBACK.
002700*          THERE IS NO WORKING COPY OF THE PARAMETER RECORD -
002800*          THE OUTPUT FIELD IS BUILT DIRECTLY IN THE CALLER'S
002900*          OWN STORAGE.
003000*
003100******************************************************************
003200*    CHANGE LOG                                                  *
003300*    08/30/99 JS  ORIGINAL PROGRAM, LIFTED OUT OF THE OLD         CL00010
003400*             STRING-LENGTH UTILITY AND REWORKED FOR CITY-NAME    CL00010
003500*             CLEANUP.                                           CL00010
003600*    11/14/01 DWP FIXED A NAME CONSISTING OF ALL SPACES COMING    CL00020
003700*             BACK WITH ONE LEADING SPACE INSTEAD OF ALL          CL00020
003800*             SPACES.  TICKET 3190.                               CL00020
003900******************************************************************
004000
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SOURCE-COMPUTER. IBM-390.
004400 OBJECT-COMPUTER. IBM-390.
004500 SPECIAL-NAMES.
004600     C01 IS TOP-OF-FORM.
004700 INPUT-OUTPUT SECTION.
004800
004900 DATA DIVISION.
005000 FILE SECTION.
005100
005200 WORKING-STORAGE SECTION.
005300*    SUBSCRIPTS INTO THE TWO CHARACTER-ARRAY REDEFINITIONS BELOW
005400*    - WS-IN-IDX WALKS THE INPUT FIELD, WS-OUT-IDX BUILDS THE
005500*    OUTPUT FIELD, AND THE TWO DO NOT ADVANCE IN LOCKSTEP SINCE
005600*    COLLAPSED SPACES MEAN THE OUTPUT IS SHORTER THAN THE INPUT.
005700 01  MISC-FIELDS.
005800     05  WS-IN-IDX                PIC S9(4) COMP.
005900     05  WS-OUT-IDX                PIC S9(4) COMP.
006000*    RAISED WHEN A SPACE IS SEEN AFTER OUTPUT HAS ALREADY STARTED
006100*    - THE SPACE IS NOT WRITTEN UNTIL THE NEXT NON-SPACE CHARACTER
006200*    ARRIVES, WHICH IS HOW A RUN OF SEVERAL SPACES COLLAPSES TO
006300*    JUST ONE.
006400     05  PENDING-SPACE-SW          PIC X(01) VALUE "N".
006500         88  SPACE-IS-PENDING          VALUE "Y".
006600*    RAISED ON THE FIRST NON-SPACE CHARACTER WRITTEN TO THE
006700*    OUTPUT - BEFORE THIS, A PENDING SPACE IS A LEADING SPACE AND
006800*    IS DISCARDED RATHER THAN WRITTEN, WHICH IS WHAT STRIPS
006900*    LEADING BLANKS.
007000     05  STARTED-SW                PIC X(01) VALUE "N".
007100         88  OUTPUT-STARTED             VALUE "Y".
007200     05  FILLER                    PIC X(01).
007300
007400 LINKAGE SECTION.
007500 01  CTYCOLL-PARM-REC.
007600     05  CTYCOLL-CITY-IN          PIC X(30).
007700     05  CTYCOLL-CITY-OUT         PIC X(30).
007800     05  FILLER                   PIC X(10).
007900*
008000*    CHARACTER-ARRAY VIEW OF THE INPUT FIELD, SCANNED ONE BYTE
008100*    AT A TIME TO FIND AND COLLAPSE THE SPACE RUNS.
008200 01  CTYCOLL-CITY-IN-ALT REDEFINES CTYCOLL-PARM-REC.
008300     05  CTYCOLL-IN-CHAR OCCURS 30 TIMES PIC X(01).
008400     05  FILLER                   PIC X(40).
008500*
008600*    CHARACTER-ARRAY VIEW OF THE OUTPUT FIELD, BUILT ONE BYTE
008700*    AT A TIME AS THE SCAN PROGRESSES.
008800 01  CTYCOLL-CITY-OUT-ALT REDEFINES CTYCOLL-PARM-REC.
008900     05  FILLER                   PIC X(30).
009000     05  CTYCOLL-OUT-CHAR OCCURS 30 TIMES PIC X(01).
009100     05  FILLER                   PIC X(10).
009200*
009300*    COMBINED VIEW USED BY THE CALLER'S DUMP ROUTINE WHEN IT
009400*    WANTS TO DISPLAY BOTH FIELDS AS ONE UNBROKEN STRING.
009500 01  CTYCOLL-COMBINED-ALT REDEFINES CTYCOLL-PARM-REC.
009600     05  CTYCOLL-COMBINED-VIEW    PIC X(60).
009700     05  FILLER                   PIC X(10).
009800
009900 PROCEDURE DIVISION USING CTYCOLL-PARM-REC.
010000*    OUTPUT FIELD STARTS ALL SPACES SO THAT A CITY NAME SHORTER
010100*    THAN THE SCANNED-DOWN RESULT LEAVES A CLEAN TRAILING PAD
010200*    RATHER THAN LEFTOVER CHARACTERS FROM WHATEVER THE CALLER HAD
010300*    IN THE FIELD BEFORE THE CALL.
010400     MOVE SPACES TO CTYCOLL-CITY-OUT.
010500     MOVE ZERO TO WS-OUT-IDX.
010600     MOVE "N" TO PENDING-SPACE-SW.
010700     MOVE "N" TO STARTED-SW.
010800
010900*    ONE PASS OVER ALL 30 BYTES OF THE INPUT FIELD, LEFT TO RIGHT.
011000     PERFORM 100-SCAN-CHAR-RTN THRU 100-EXIT
011100         VARYING WS-IN-IDX FROM 1 BY 1
011200         UNTIL WS-IN-IDX > 30.
011300
011400     GOBACK.
011500
011600*    ONE CHARACTER OF THE SCAN.  A LEADING SPACE (OUTPUT NOT YET
011700*    STARTED) IS SIMPLY SKIPPED; A SPACE AFTER OUTPUT HAS STARTED
011800*    ONLY SETS THE PENDING FLAG, IT IS NOT WRITTEN UNTIL SOMETHING
011900*    ELSE FOLLOWS IT - THAT WAY A RUN OF TRAILING SPACES NEVER
012000*    MAKES IT INTO THE OUTPUT AT ALL.
012100 100-SCAN-CHAR-RTN.
012200     IF CTYCOLL-IN-CHAR(WS-IN-IDX) = SPACE
012300         IF OUTPUT-STARTED
012400             MOVE "Y" TO PENDING-SPACE-SW
012500         END-IF
012600     ELSE
012700*        A NON-SPACE CHARACTER ARRIVING WHILE A SPACE IS PENDING
012800*        WRITES EXACTLY ONE SPACE FIRST - THIS IS THE COLLAPSE
012900*        STEP; HOWEVER MANY SPACES WERE SKIPPED ABOVE, ONLY ONE
013000*        EVER LANDS IN THE OUTPUT.
013100         IF SPACE-IS-PENDING
013200             ADD 1 TO WS-OUT-IDX
013300             MOVE SPACE TO CTYCOLL-OUT-CHAR(WS-OUT-IDX)
013400             MOVE "N" TO PENDING-SPACE-SW
013500         END-IF
013600         ADD 1 TO WS-OUT-IDX
013700         MOVE CTYCOLL-IN-CHAR(WS-IN-IDX)
013800           TO CTYCOLL-OUT-CHAR(WS-OUT-IDX)
013900         MOVE "Y" TO STARTED-SW.
014000 100-EXIT.
014100     EXIT.
