000100******************************************************************
000200*    MEDREC.CPY                                                 *
000300*    RECORD LAYOUT FOR THE MEDICAL RECORD MASTER FILE.  ONE     *
000400*    ENTRY PER RESIDENT WITH MEDICATIONS/ALLERGIES ON FILE.     *
000500*    KEY IS FIRST-NAME + LAST-NAME, CASE-INSENSITIVE, AND IS    *
000600*    LOGICALLY UNIQUE (ENFORCED BY MEDRUPDT, NOT THE FILE).     *
000700*    MEDICATIONS AND ALLERGIES ARE KEPT AS A SINGLE SEMICOLON-  *
000800*    DELIMITED FIELD EACH RATHER THAN AN OCCURS TABLE, SINCE    *
000900*    THE NUMBER OF ENTRIES PER PERSON IS UNBOUNDED.             *
001000*----------------------------------------------------------------
001100*    MAINT LOG                                                  *
001200*    05/11/97 JS  ORIGINAL LAYOUT.                               *
001300*    12/03/98 RKL Y2K - BIRTHDATE CARRIES A FULL 4-DIGIT        *
001400*             CENTURY+YEAR (CCYYMMDD), NO WINDOWING NEEDED.     *
001500******************************************************************
001600 01  MEDICAL-RECORD.
001700     05  MEDREC-FIRST-NAME        PIC X(30).
001800     05  MEDREC-LAST-NAME         PIC X(30).
001900     05  MEDREC-BIRTHDATE         PIC 9(08).
002000     05  MEDREC-MEDICATIONS       PIC X(200).
002100     05  MEDREC-ALLERGIES         PIC X(200).
002200     05  FILLER                   PIC X(32).
002300*
002400*    BIRTHDATE BROKEN OUT INTO ITS CENTURY/YEAR/MONTH/DAY
002500*    COMPONENTS - USED WHEN THE AGE IS COMPUTED BY AGECALC.
002600 01  MEDREC-BIRTHDATE-ALT REDEFINES MEDICAL-RECORD.
002700     05  FILLER                   PIC X(60).
002800     05  MEDREC-BIRTH-CC          PIC 9(02).
002900     05  MEDREC-BIRTH-YY          PIC 9(02).
003000     05  MEDREC-BIRTH-MM          PIC 9(02).
003100     05  MEDREC-BIRTH-DD          PIC 9(02).
003200     05  FILLER                   PIC X(432).
