000100******************************************************************
000200*    PERSTRN.CPY                                                *
000300*    TRANSACTION RECORD FOR THE PERSON DIRECTORY MAINTENANCE     *
000400*    RUN (PERSUPDT).  ONE RECORD PER ADD/UPDATE/DELETE REQUEST.  *
000500*    ADD AND UPDATE CARRY A FULL PERSON ROW; DELETE AND          *
000600*    DELETE-FIRST NEED ONLY THE NAME FIELDS, THE REST IS SPACES. *
000700*----------------------------------------------------------------
000800*    MAINT LOG                                                  *
000900*    03/14/96 JS  ORIGINAL LAYOUT.                               *
001000*    02/02/99 RKL Y2K REVIEW - NO DATE FIELDS, NO CHANGE.        *
001100******************************************************************
001200 01  PERSON-TRANS-RECORD.
001300     05  PERSTRN-ACTION-CODE     PIC X(01).
001400         88  PERSTRN-ADD             VALUE "A".
001500         88  PERSTRN-UPDATE           VALUE "U".
001600         88  PERSTRN-DELETE           VALUE "D".
001700         88  PERSTRN-DELETE-FIRST     VALUE "F".
001800     05  PERSTRN-FIRST-NAME       PIC X(30).
001900     05  PERSTRN-LAST-NAME        PIC X(30).
002000     05  PERSTRN-ADDRESS          PIC X(60).
002100     05  PERSTRN-CITY             PIC X(30).
002200     05  PERSTRN-ZIP-CODE         PIC X(10).
002300     05  PERSTRN-PHONE-NUMBER     PIC X(20).
002400     05  PERSTRN-EMAIL-ADDRESS    PIC X(50).
002500     05  FILLER                   PIC X(19).
002600*
002700*    KEY-ONLY VIEW - ALL A DELETE OR DELETE-FIRST TRANSACTION
002800*    NEEDS TO CARRY IS THE NAME, THE REST OF THE ROW IS SPACES.
002900 01  PERSTRN-KEY-ONLY-ALT REDEFINES PERSON-TRANS-RECORD.
003000     05  FILLER                   PIC X(01).
003100     05  PERSTRN-KEY-FIRST-NAME   PIC X(30).
003200     05  PERSTRN-KEY-LAST-NAME    PIC X(30).
003300     05  FILLER                   PIC X(189).
