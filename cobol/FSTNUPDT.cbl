000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  FSTNUPDT.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 04/02/96.
000700 DATE-COMPILED. 04/02/96.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM MAINTAINS THE FIRE STATION COVERAGE
001300*          MASTER FILE.  IT LOADS THE CURRENT MASTER INTO A
001400*          WORKING TABLE, APPLIES ONE RUN'S WORTH OF TRANSACTIONS
001500*          AGAINST THE TABLE, AND REWRITES THE TABLE BACK OUT AS
001600*          THE NEW MASTER.
001700*
001800*          THE KEY IS THE STREET ADDRESS, MATCHED CASE-
001900*          INSENSITIVE.  UNLIKE THE PERSON DIRECTORY RUN, THIS
002000*          ONE ENFORCES UNIQUENESS AND COUNTS REJECTS -
002100*
002200*            ADD                    - REJECTED IF ADDRESS
002300*                                      ALREADY ON FILE
002400*            UPDATE                 - REJECTED IF ADDRESS NOT
002500*                                      ON FILE, OTHERWISE
002600*                                      REPLACES STATION NUMBER
002700*            DELETE-FIRST-BY-ADDR   - REJECTED IF ADDRESS NOT
002800*                                      ON FILE, OTHERWISE
002900*                                      REMOVES THE FIRST ROW
003000*                                      WITH THAT ADDRESS
003100*            DELETE-ALL-BY-STATION  - REJECTED IF NO ROW CARRIES
003200*                                      THAT STATION NUMBER,
003300*                                      OTHERWISE REMOVES EVERY
003400*                                      ROW WITH THAT STATION
003500*
003600*          END OF RUN COUNTS OF ADDS/UPDATES/DELETES/REJECTS ARE
003700*          DISPLAYED TO SYSOUT.  A REJECT DOES NOT ABEND THE RUN.
003800*
003900*               INPUT MASTER FILE      -   FIRESTATION-FILE
004000*               TRANSACTION FILE       -   FIRESTN-TRANS-FILE
004100*               OUTPUT MASTER FILE     -   FIRESTN-OUT-FILE
004200*               DUMP FILE              -   SYSOUT
004300*
004400*          WHY THIS RUN REJECTS INSTEAD OF SILENTLY IGNORING BAD
004500*          TRANSACTIONS THE WAY PERSUPDT DOES: THE COVERAGE MAP
004600*          FEEDS DISPATCH, AND A SILENTLY-DROPPED ADD OR A
004700*          SILENTLY-IGNORED UPDATE COULD LEAVE AN ADDRESS WITHOUT
004800*          A STATION ASSIGNMENT WITHOUT ANYONE NOTICING UNTIL A
004900*          CALL COMES IN FOR IT.  THE REJECT COUNTS AT THE END OF
005000*          THE RUN ARE WHAT THE OPERATOR CHECKS BEFORE SIGNING
005100*          OFF ON THE JOB.
005200*
005300******************************************************************
005400*    CHANGE LOG                                                  *
005500*    04/02/96 JS  ORIGINAL PROGRAM.                               CL00010
005600*             FIRST CUT AT COVERAGE-MAP MAINTENANCE, MODELED       CL00010
005700*             ON THE PERSON DIRECTORY RUN BUT WITH A UNIQUE KEY.   CL00010
005800*    10/14/97 JS  MADE ADDRESS MATCH CASE-INSENSITIVE, WAS        CL00020
005900*             EXACT-MATCH ONLY.  TICKET 1402.                    CL00020
006000*             DISPATCH HAD BEEN KEYING IN ADDRESSES IN MIXED      CL00020
006100*             CASE AND GETTING SPURIOUS "NOT ON FILE" REJECTS.    CL00020
006200*    11/09/98 RKL Y2K REVIEW - NO DATE FIELDS, NO CHANGE.         CL00030
006300*             REVIEWED STATION-NBR AND TABLE-ROW-COUNT, NEITHER   CL00030
006400*             IS DATE-RELATED.                                    CL00030
006500*    04/30/99 RKL Y2K SIGN-OFF.                                  CL00040
006600*    07/21/99 RKL ADDED DELETE-ALL-BY-STATION ACTION CODE PER     CL00050
006700*             DISPATCH TICKET 2877.                              CL00050
006800*             DISPATCH NEEDED A WAY TO PULL A WHOLE STATION OFF   CL00050
006900*             COVERAGE AT ONCE WHEN A STATION CLOSES.             CL00050
007000*    02/27/09 BTW REWORKED DELETE ROUTINES TO COMPRESS THE TABLE  CL00060
007100*             IN PLACE INSTEAD OF FLAGGING ROWS DELETED.          CL00060
007200*             TICKET 5310.                                       CL00060
007300*             SAME CHANGE MADE THIS SAME WEEK TO PERSUPDT - SEE   CL00060
007400*             THAT PROGRAM'S CHANGE LOG.                          CL00060
007500******************************************************************
007600
007700 ENVIRONMENT DIVISION.
007800 CONFIGURATION SECTION.
007900 SOURCE-COMPUTER. IBM-390.
008000 OBJECT-COMPUTER. IBM-390.
008100 SPECIAL-NAMES.
008200     C01 IS TOP-OF-FORM.
008300 INPUT-OUTPUT SECTION.
008400 FILE-CONTROL.
008500*    CONSOLE/DUMP OUTPUT - CARRIES REJECT MESSAGES AND THE ABEND
008600*    LINE, SAME ROLE IT PLAYS IN EVERY PROGRAM IN THIS SUITE.
008700     SELECT SYSOUT
008800     ASSIGN TO UT-S-SYSOUT
008900       ORGANIZATION IS SEQUENTIAL.
009000
009100*    CURRENT ADDRESS-TO-STATION COVERAGE MAP - INPUT ONLY TO
009200*    THIS RUN, LOADED WHOLE INTO FSTN-WORK-TABLE AT THE START.
009300     SELECT FIRESTATION-FILE
009400     ASSIGN TO UT-S-FSTN
009500       ORGANIZATION IS LINE SEQUENTIAL
009600       ACCESS MODE IS SEQUENTIAL
009700       FILE STATUS IS FFCODE.
009800
009900*    ONE MAINTENANCE REQUEST PER RECORD, APPLIED IN FILE ORDER -
010000*    ADD, UPDATE, DELETE-FIRST-BY-ADDRESS, OR DELETE-ALL-BY-
010100*    STATION, PER FSTNTRN-ACTION-CODE.
010200     SELECT FSTN-TRANS-FILE
010300     ASSIGN TO UT-S-FSTNTRN
010400       ORGANIZATION IS LINE SEQUENTIAL
010500       ACCESS MODE IS SEQUENTIAL
010600       FILE STATUS IS TFCODE.
010700
010800*    THE NEW COVERAGE MAP, WRITTEN AT 800-REWRITE-FSTN-TABLE FROM
010900*    FSTN-WORK-TABLE - FEEDS TOMORROW NIGHT'S RUN AS
011000*    FIRESTATION-FILE, SAME HAND-OFF PATTERN AS PERSUPDT.
011100     SELECT FSTN-OUT-FILE
011200     ASSIGN TO UT-S-FSTNOUT
011300       ORGANIZATION IS LINE SEQUENTIAL
011400       ACCESS MODE IS SEQUENTIAL
011500       FILE STATUS IS OFCODE.
011600
011700 DATA DIVISION.
011800 FILE SECTION.
011900*    CARRIES REJECT MESSAGES AND THE ONE ABEND LINE THIS RUN CAN
012000*    PRODUCE - THERE IS NO OTHER PRINTED OUTPUT FROM THIS JOB.
012100 FD  SYSOUT
012200     RECORDING MODE IS F
012300     LABEL RECORDS ARE STANDARD
012400     RECORD CONTAINS 100 CHARACTERS
012500     BLOCK CONTAINS 0 RECORDS
012600     DATA RECORD IS SYSOUT-REC.
012700 01  SYSOUT-REC  PIC X(100).
012800
012900****** CURRENT ADDRESS-TO-STATION COVERAGE MAP, READ WHOLE INTO
013000****** FSTN-TABLE AT START OF RUN.
013100 FD  FIRESTATION-FILE
013200     RECORD IS VARYING IN SIZE
013300     DATA RECORD IS FSTN-REC-IN.
013400*    80 BYTES IS WIDER THAN THE LONGEST ADDRESS THIS SHOP HAS ON
013500*    FILE TODAY, WITH ROOM TO SPARE FOR THE STATION NUMBER FIELD
013600*    AND THE COPYBOOK'S OWN TRAILING FILLER.
013700 01  FSTN-REC-IN                    PIC X(80).
013800
013900****** ONE MAINTENANCE REQUEST PER LINE, PROCESSED IN FILE
014000****** ORDER AGAINST FSTN-TABLE.
014100 FD  FSTN-TRANS-FILE
014200     RECORD IS VARYING IN SIZE
014300     DATA RECORD IS FSTNTRN-REC-IN.
014400*    SAME 80-BYTE WIDTH AS THE MASTER RECORD - THE TRANSACTION
014500*    LAYOUT CARRIES AN ACTION CODE IN PLACE OF PART OF THE
014600*    MASTER'S TRAILING FILLER; SEE FSTNTRN.CPY.
014700 01  FSTNTRN-REC-IN                 PIC X(80).
014800
014900****** THE COVERAGE MAP AS IT STANDS AFTER ALL OF THIS RUN'S
015000****** TRANSACTIONS HAVE BEEN APPLIED.
015100 FD  FSTN-OUT-FILE
015200     RECORD IS VARYING IN SIZE
015300     DATA RECORD IS FSTN-REC-OUT.
015400*    SAME LAYOUT AS THE INPUT MASTER - THIS RUN DOES NOT CHANGE
015500*    THE COVERAGE MAP'S RECORD FORMAT, ONLY ITS CONTENTS.
015600 01  FSTN-REC-OUT                   PIC X(80).
015700
015800 WORKING-STORAGE SECTION.
015900
016000 01  FILE-STATUS-CODES.
016100*    AS WITH THE REST OF THIS SUITE, FF-OK/TF-OK ARE DECLARED BUT
016200*    NOT ACTUALLY TESTED - THE AT END CLAUSE ON EACH READ CARRIES
016300*    THE END-OF-FILE LOGIC, AND OPEN/WRITE/CLOSE ARE TRUSTED.
016400     05  FFCODE                  PIC X(2).
016500         88  FF-OK          VALUE "00".
016600         88  FF-EOF          VALUE "10".
016700     05  TFCODE                  PIC X(2).
016800         88  TF-OK          VALUE "00".
016900         88  TF-EOF          VALUE "10".
017000*    OFCODE HAS NO EOF CONDITION NAME - THIS RUN ONLY WRITES TO
017100*    FSTN-OUT-FILE, IT NEVER READS FROM IT.
017200     05  OFCODE                  PIC X(2).
017300         88  OF-OK          VALUE "00".
017400
017500*    FIRESTN.CPY CARRIES THE COVERAGE-MAP LAYOUT SHARED BY
017600*    FIRESTATION-FILE AND FSTN-OUT-FILE.
017700** LINE SEQUENTIAL FILE
017800 COPY FIRESTN.
017900
018000*    FSTNTRN.CPY CARRIES THE TRANSACTION LAYOUT AND ITS ACTION-
018100*    CODE 88-LEVELS TESTED BY THE EVALUATE IN 100-MAINLINE.
018200** LINE SEQUENTIAL FILE
018300 COPY FSTNTRN.
018400
018500 01  FSTN-WORK-TABLE.
018600*    WT-FS-ADDRESS-UC IS A CASE-FOLDED SHADOW OF WT-FS-ADDRESS,
018700*    BUILT ONCE AT LOAD TIME AND KEPT IN STEP WITH IT ON EVERY
018800*    ADD - IT EXISTS SO THE MATCH LOGIC NEVER HAS TO RE-FOLD THE
018900*    SAME ADDRESS ON EVERY SEARCH PASS.  WT-FS-ADDRESS ITSELF
019000*    KEEPS ITS ORIGINAL CASE FOR WHEN THE ROW IS WRITTEN BACK
019100*    OUT AT 800-REWRITE-FSTN-TABLE.
019200     05  FSTN-TABLE-ROW OCCURS 2000 TIMES
019300                 INDEXED BY FS-IDX FS-SRCH-IDX.
019400         10  WT-FS-ADDRESS         PIC X(60).
019500         10  WT-FS-ADDRESS-UC      PIC X(60).
019600         10  WT-FS-STATION-NBR     PIC 9(04).
019700         10  FILLER                PIC X(16).
019800
019900 01  MORE-FSTN-SW                PIC X(01) VALUE SPACE.
020000*    THE THREE SWITCHES BELOW ARE THE SAME SPACE/"N"/"Y"
020100*    CONVENTION USED THROUGHOUT THIS SUITE - SPACE MEANS KEEP
020200*    GOING, "N" OR "Y" IS THE TERMINAL STATE FOR THAT SWITCH.
020300     88  NO-MORE-FSTN-RECS           VALUE "N".
020400     88  MORE-FSTN-RECS              VALUE " ".
020500 01  MORE-FSTNTRN-SW             PIC X(01) VALUE SPACE.
020600     88  NO-MORE-FSTNTRN-RECS        VALUE "N".
020700     88  MORE-FSTNTRN-RECS           VALUE " ".
020800 01  MATCH-FOUND-SW              PIC X(01) VALUE SPACE.
020900     88  ROW-MATCH-FOUND             VALUE "Y".
021000     88  NO-ROW-MATCH-FOUND          VALUE "N".
021100
021200*    HOLDS THE CASE-FOLDED COPY OF THE CURRENT TRANSACTION'S
021300*    ADDRESS, BUILT ONCE AT THE TOP OF 100-MAINLINE AND READ BY
021400*    ALL FOUR ACTION PARAGRAPHS THROUGH 220-FIND-ADDRESS-RTN.
021500 01  WS-COMPARE-AREA.
021600     05  WS-TRANS-ADDRESS-UC      PIC X(60).
021700
021800 01  COUNTERS-AND-ACCUMULATORS.
021900*    RECORDS-READ/TRANS-READ ARE STRAIGHT COUNTS OF WHAT CAME OFF
022000*    EACH FILE.  TABLE-ROW-COUNT IS THE LIVE ROW COUNT, UP ON
022100*    EVERY ADD AND DOWN ON EVERY DELETE.  ADD/UPDATE/DELETE/
022200*    REJECT-COUNT TOGETHER ADD UP TO TRANS-READ - THAT IDENTITY
022300*    IS NOT ENFORCED IN CODE, BUT IT IS WHAT AN OPERATOR CHECKS
022400*    BY EYE AGAINST THE 900-CLEANUP DISPLAY.
022500     05  RECORDS-READ             PIC S9(7) COMP.
022600     05  TRANS-READ               PIC S9(7) COMP.
022700     05  TABLE-ROW-COUNT          PIC S9(7) COMP.
022800     05  ADD-COUNT                PIC S9(7) COMP VALUE ZERO.
022900     05  UPDATE-COUNT             PIC S9(7) COMP VALUE ZERO.
023000     05  DELETE-COUNT             PIC S9(7) COMP VALUE ZERO.
023100     05  REJECT-COUNT             PIC S9(7) COMP VALUE ZERO.
023200*    WS-STATION-MATCH-COUNT IS RESET AT THE TOP OF EVERY
023300*    500-DELETE-BY-STATION-RTN CALL - IT IS A PER-TRANSACTION
023400*    COUNT, NOT A RUN TOTAL, AND ONLY EXISTS SO THAT PARAGRAPH
023500*    CAN TELL WHETHER ITS SCAN FOUND ANYTHING AT ALL.
023600     05  WS-STATION-MATCH-COUNT   PIC S9(7) COMP VALUE ZERO.
023700     05  WS-DATE                  PIC 9(6).
023800
023900 COPY ABENDREC.
024000
024100 PROCEDURE DIVISION.
024200*    SAME THREE-STEP SHAPE AS EVERY OTHER MASTER MAINTENANCE RUN
024300*    IN THIS SUITE - LOAD, APPLY, REWRITE - WITH THE ADD/UPDATE/
024400*    REJECT COUNTING LAYERED ON TOP BECAUSE THIS MASTER, UNLIKE
024500*    THE PERSON DIRECTORY, ENFORCES A UNIQUE KEY.
024600     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
024700     PERFORM 100-MAINLINE THRU 100-EXIT
024800             UNTIL NO-MORE-FSTNTRN-RECS.
024900     PERFORM 800-REWRITE-FSTN-TABLE THRU 800-EXIT.
025000     PERFORM 900-CLEANUP THRU 900-EXIT.
025100     MOVE ZERO TO RETURN-CODE.
025200     GOBACK.
025300
025400 000-HOUSEKEEPING.
025500**** OPENS ALL FOUR FILES, LOADS THE COVERAGE MAP INTO
025600**** FSTN-WORK-TABLE, AND PRIMES THE TRANSACTION READ SO
025700**** 100-MAINLINE HAS A RECORD WAITING ON ITS FIRST PASS.
025800     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
025900     DISPLAY "******** BEGIN JOB FSTNUPDT ********".
026000     ACCEPT  WS-DATE FROM DATE.
026100     OPEN INPUT  FIRESTATION-FILE, FSTN-TRANS-FILE.
026200     OPEN OUTPUT FSTN-OUT-FILE, SYSOUT.
026300
026400     INITIALIZE COUNTERS-AND-ACCUMULATORS.
026500     SET FS-IDX TO 1.
026600*    THE WHOLE MAP MUST BE IN MEMORY BEFORE ANY TRANSACTION IS
026700*    APPLIED - THE UNIQUENESS CHECK ON ADD DEPENDS ON IT.
026800     PERFORM 050-LOAD-FSTN-TABLE THRU 050-EXIT
026900             UNTIL NO-MORE-FSTN-RECS.
027000
027100     READ FSTN-TRANS-FILE INTO FIRESTN-TRANS-RECORD
027200         AT END
027300             MOVE "N" TO MORE-FSTNTRN-SW
027400             GO TO 000-EXIT
027500     END-READ
027600*    TRANS-READ COUNTS THIS PRIMING READ THE SAME AS EVERY
027700*    SUBSEQUENT READ IN 100-MAINLINE - IT IS A STRAIGHT COUNT OF
027800*    RECORDS PULLED OFF THE TRANSACTION FILE, NOT OF TRANSACTIONS
027900*    APPLIED.
028000     ADD +1 TO TRANS-READ.
028100 000-EXIT.
028200     EXIT.
028300
028400 050-LOAD-FSTN-TABLE.
028500**** ONE COVERAGE-MAP RECORD PER CALL, FILED INTO THE NEXT
028600**** AVAILABLE TABLE ROW AND CASE-FOLDED FOR LATER MATCHING.
028700     MOVE "050-LOAD-FSTN-TABLE" TO PARA-NAME.
028800     READ FIRESTATION-FILE INTO FIRESTATION-RECORD
028900         AT END
029000             MOVE "N" TO MORE-FSTN-SW
029100             GO TO 050-EXIT
029200     END-READ
029300
029400     ADD +1 TO RECORDS-READ, TABLE-ROW-COUNT.
029500*    WT-FS-ADDRESS KEEPS THE ORIGINAL CASE AS READ FROM THE
029600*    MASTER; THE SECOND MOVE BELOW SEEDS THE UPPER-CASE SHADOW
029700*    FIELD, WHICH THE INSPECT THEN FOLDS IN PLACE.
029800     MOVE FIRESTN-ADDRESS      TO WT-FS-ADDRESS(FS-IDX).
029900     MOVE FIRESTN-ADDRESS      TO WT-FS-ADDRESS-UC(FS-IDX).
030000     INSPECT WT-FS-ADDRESS-UC(FS-IDX)
030100         CONVERTING "abcdefghijklmnopqrstuvwxyz"
030200                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
030300*    FS-IDX IS LEFT POINTING AT THE JUST-FILED ROW ON RETURN;
030400*    THE SET BELOW ADVANCES IT TO THE NEXT EMPTY SLOT FOR THE
030500*    NEXT CALL.
030600     MOVE FIRESTN-STATION-NBR  TO WT-FS-STATION-NBR(FS-IDX).
030700     SET FS-IDX UP BY 1.
030800 050-EXIT.
030900     EXIT.
031000
031100 100-MAINLINE.
031200**** ONE PASS APPLIES ONE TRANSACTION, THEN READS THE NEXT ONE.
031300**** THE CASE-FOLDED COPY OF THE TRANSACTION ADDRESS IS BUILT
031400**** ONCE HERE, NOT INSIDE EACH OF THE FOUR ACTION PARAGRAPHS,
031500**** SINCE EVERY ONE OF THEM NEEDS IT FOR THE SAME COMPARE.
031600     MOVE "100-MAINLINE" TO PARA-NAME.
031700     MOVE FSTNTRN-ADDRESS TO WS-TRANS-ADDRESS-UC.
031800     INSPECT WS-TRANS-ADDRESS-UC
031900         CONVERTING "abcdefghijklmnopqrstuvwxyz"
032000                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
032100
032200*    FOUR ACTION CODES - "A" ADD, "U" UPDATE, "F" DELETE-FIRST-
032300*    BY-ADDRESS, "S" DELETE-ALL-BY-STATION.  THE LAST ONE WAS
032400*    ADDED ON THE 07/21/99 CHANGE - SEE THE CHANGE LOG.
032500     EVALUATE TRUE
032600         WHEN FSTNTRN-ADD
032700             PERFORM 200-ADD-FSTN-RTN THRU 200-EXIT
032800         WHEN FSTNTRN-UPDATE
032900             PERFORM 300-UPDATE-FSTN-RTN THRU 300-EXIT
033000         WHEN FSTNTRN-DELETE-FIRST
033100             PERFORM 400-DELETE-FIRST-ADDR-RTN THRU 400-EXIT
033200         WHEN FSTNTRN-DELETE-BY-STATION
033300             PERFORM 500-DELETE-BY-STATION-RTN THRU 500-EXIT
033400     END-EVALUATE.
033500
033600*    ADVANCES TO THE NEXT TRANSACTION FOR THE NEXT PASS OF THIS
033700*    PARAGRAPH - AT END DROPS OUT OF THE MAINLINE'S PERFORM UNTIL.
033800     READ FSTN-TRANS-FILE INTO FIRESTN-TRANS-RECORD
033900         AT END
034000             MOVE "N" TO MORE-FSTNTRN-SW
034100             GO TO 100-EXIT
034200     END-READ
034300     ADD +1 TO TRANS-READ.
034400 100-EXIT.
034500     EXIT.
034600
034700 200-ADD-FSTN-RTN.
034800**** REJECTED WHEN THE ADDRESS IS ALREADY COVERED.
034900     MOVE "200-ADD-FSTN-RTN" TO PARA-NAME.
035000*    SWITCH RESET BEFORE EVERY SCAN - SHARED BY ALL FOUR ACTION
035100*    PARAGRAPHS SO IT CAN NEVER BE LEFT OVER FROM A PRIOR CALL.
035200     MOVE "N" TO MATCH-FOUND-SW.
035300*    FULL-TABLE SCAN, NOT A BINARY SEARCH - THE TABLE IS NOT KEPT
035400*    IN ADDRESS SEQUENCE, SO A SEARCH ALL WOULD NOT APPLY HERE.
035500     PERFORM 220-FIND-ADDRESS-RTN THRU 220-EXIT
035600         VARYING FS-SRCH-IDX FROM 1 BY 1
035700         UNTIL FS-SRCH-IDX > TABLE-ROW-COUNT
035800            OR ROW-MATCH-FOUND.
035900
036000*    THIS WRITE TO SYSOUT IS A REJECT MESSAGE, NOT AN ABEND - THE
036100*    RUN KEEPS GOING AFTER A REJECTED TRANSACTION.  ONLY THE
036200*    TABLE-FULL CONDITION BELOW ACTUALLY STOPS THE JOB.
036300     IF ROW-MATCH-FOUND
036400         ADD +1 TO REJECT-COUNT
036500         MOVE "** ADD REJECTED - ADDRESS ALREADY ON FILE"
036600                                    TO ABEND-REASON
036700         MOVE FSTNTRN-ADDRESS(1:20) TO EXPECTED-VAL
036800         WRITE SYSOUT-REC FROM ABEND-REC
036900     ELSE
037000*        ADD-COUNT GOES UP ONLY ON A SUCCESSFUL ADD - A REJECTED
037100*        ADD INCREMENTS REJECT-COUNT INSTEAD, NEVER BOTH.
037200         IF TABLE-ROW-COUNT >= 2000
037300             MOVE "** FIRESTN-TABLE FULL ON ADD" TO ABEND-REASON
037400             GO TO 1000-ABEND-RTN
037500         END-IF
037600         ADD +1 TO TABLE-ROW-COUNT, ADD-COUNT
037700         SET FS-IDX TO TABLE-ROW-COUNT
037800         MOVE FSTNTRN-ADDRESS     TO WT-FS-ADDRESS(FS-IDX)
037900         MOVE WS-TRANS-ADDRESS-UC TO WT-FS-ADDRESS-UC(FS-IDX)
038000         MOVE FSTNTRN-STATION-NBR TO WT-FS-STATION-NBR(FS-IDX).
038100 200-EXIT.
038200     EXIT.
038300
038400 220-FIND-ADDRESS-RTN.
038500**** SHARED BY ADD, UPDATE, AND DELETE-FIRST-BY-ADDRESS - EACH
038600**** DRIVES IT WITH ITS OWN VARYING PERFORM OVER FS-SRCH-IDX.
038700**** COMPARE IS ON THE CASE-FOLDED SHADOW FIELD ONLY.
038800     MOVE "220-FIND-ADDRESS-RTN" TO PARA-NAME.
038900     IF WT-FS-ADDRESS-UC(FS-SRCH-IDX) = WS-TRANS-ADDRESS-UC
039000         MOVE "Y" TO MATCH-FOUND-SW.
039100 220-EXIT.
039200     EXIT.
039300
039400 300-UPDATE-FSTN-RTN.
039500**** REJECTED WHEN THE ADDRESS IS NOT ON FILE, OTHERWISE
039600**** REPLACES THE STATION NUMBER ON THE FIRST MATCH.
039700     MOVE "300-UPDATE-FSTN-RTN" TO PARA-NAME.
039800     MOVE "N" TO MATCH-FOUND-SW.
039900*    PER-SRCH-IDX STOPS AT THE FIRST MATCH, SAME SHARED PARAGRAPH
040000*    220-FIND-ADDRESS-RTN USED BY ADD AND DELETE-FIRST-BY-ADDRESS.
040100     PERFORM 220-FIND-ADDRESS-RTN THRU 220-EXIT
040200         VARYING FS-SRCH-IDX FROM 1 BY 1
040300         UNTIL FS-SRCH-IDX > TABLE-ROW-COUNT
040400            OR ROW-MATCH-FOUND.
040500
040600*    ONLY THE STATION NUMBER IS REPLACED ON AN UPDATE - THE
040700*    ADDRESS ITSELF (THE KEY) IS NEVER CHANGED BY THIS
040800*    TRANSACTION TYPE.
040900     IF ROW-MATCH-FOUND
041000         ADD +1 TO UPDATE-COUNT
041100         MOVE FSTNTRN-STATION-NBR
041200                           TO WT-FS-STATION-NBR(FS-SRCH-IDX)
041300     ELSE
041400         ADD +1 TO REJECT-COUNT
041500         MOVE "** UPDATE REJECTED - ADDRESS NOT ON FILE"
041600                                    TO ABEND-REASON
041700         MOVE FSTNTRN-ADDRESS(1:20) TO EXPECTED-VAL
041800         WRITE SYSOUT-REC FROM ABEND-REC.
041900 300-EXIT.
042000     EXIT.
042100
042200 400-DELETE-FIRST-ADDR-RTN.
042300**** REJECTED WHEN THE ADDRESS IS NOT ON FILE, OTHERWISE
042400**** REMOVES ONLY THE FIRST ROW CARRYING THAT ADDRESS.
042500     MOVE "400-DELETE-FIRST-ADDR-RTN" TO PARA-NAME.
042600     MOVE "N" TO MATCH-FOUND-SW.
042700*    LOCATE THE ROW FIRST, THEN COMPRESS - THE COMPRESS STEP
042800*    ITSELF IS DELEGATED TO 600-COMPRESS-TABLE-RTN BELOW, SHARED
042900*    WITH THE DELETE-ALL-BY-STATION PATH.
043000     PERFORM 220-FIND-ADDRESS-RTN THRU 220-EXIT
043100         VARYING FS-SRCH-IDX FROM 1 BY 1
043200         UNTIL FS-SRCH-IDX > TABLE-ROW-COUNT
043300            OR ROW-MATCH-FOUND.
043400
043500*    "FIRST" MATTERS ONLY WHEN TWO ROWS SHARE THE SAME ADDRESS,
043600*    WHICH THIS MASTER'S UNIQUENESS RULE SHOULD NORMALLY PREVENT
043700*    - THIS PARAGRAPH DOES NOT CHECK FOR A SECOND MATCH BEHIND
043800*    THE ONE IT REMOVES.
043900     IF ROW-MATCH-FOUND
044000         ADD +1 TO DELETE-COUNT
044100         PERFORM 600-COMPRESS-TABLE-RTN THRU 600-EXIT
044200     ELSE
044300         ADD +1 TO REJECT-COUNT
044400         MOVE "** DELETE REJECTED - ADDRESS NOT ON FILE"
044500                                    TO ABEND-REASON
044600         MOVE FSTNTRN-ADDRESS(1:20) TO EXPECTED-VAL
044700         WRITE SYSOUT-REC FROM ABEND-REC.
044800 400-EXIT.
044900     EXIT.
045000
045100 500-DELETE-BY-STATION-RTN.
045200**** REJECTED WHEN NO ROW CARRIES THAT STATION NUMBER,
045300**** OTHERWISE REMOVES EVERY ROW CARRYING IT.
045400     MOVE "500-DELETE-BY-STATION-RTN" TO PARA-NAME.
045500*    UNLIKE THE ADDRESS-KEYED PARAGRAPHS ABOVE, STATION NUMBER IS
045600*    NOT UNIQUE - A STATION CAN COVER SEVERAL ADDRESSES - SO THIS
045700*    SCAN RUNS THE WHOLE TABLE AND REMOVES EVERY MATCH, NOT JUST
045800*    THE FIRST ONE.
045900     MOVE ZERO TO WS-STATION-MATCH-COUNT.
046000     SET FS-SRCH-IDX TO 1.
046100     PERFORM 520-DELETE-STATION-SCAN-RTN THRU 520-EXIT
046200         UNTIL FS-SRCH-IDX > TABLE-ROW-COUNT.
046300
046400*    THE REJECT TEST RUNS AFTER THE WHOLE SCAN, NOT DURING IT -
046500*    ZERO MATCHES AT THE END IS WHAT TRIGGERS THE REJECT MESSAGE.
046600     IF WS-STATION-MATCH-COUNT = ZERO
046700         ADD +1 TO REJECT-COUNT
046800         MOVE "** DELETE REJECTED - STATION NOT ON FILE"
046900                                    TO ABEND-REASON
047000         MOVE FSTNTRN-STATION-NBR   TO EXPECTED-VAL-NUM
047100         WRITE SYSOUT-REC FROM ABEND-REC.
047200 500-EXIT.
047300     EXIT.
047400
047500 520-DELETE-STATION-SCAN-RTN.
047600**** ONE ROW PER CALL, SAME LEAVE-THE-INDEX-ALONE-ON-A-HIT IDIOM
047700**** AS 420-DELETE-SCAN-RTN IN THE PERSON DIRECTORY PROGRAM.
047800     MOVE "520-DELETE-STATION-SCAN-RTN" TO PARA-NAME.
047900     IF WT-FS-STATION-NBR(FS-SRCH-IDX) = FSTNTRN-STATION-NBR
048000         ADD +1 TO DELETE-COUNT, WS-STATION-MATCH-COUNT
048100         PERFORM 600-COMPRESS-TABLE-RTN THRU 600-EXIT
048200     ELSE
048300         SET FS-SRCH-IDX UP BY 1.
048400 520-EXIT.
048500     EXIT.
048600
048700 600-COMPRESS-TABLE-RTN.
048800**** CLOSES THE GAP LEFT BY A REMOVED ROW, KEEPING THE SURVIVING
048900**** ROWS IN THEIR ORIGINAL RELATIVE ORDER.  FS-SRCH-IDX IS LEFT
049000**** POINTING AT THE SLOT - THE ROW THAT SLID DOWN INTO IT HAS
049100**** NOT YET BEEN COMPARED.
049200     MOVE "600-COMPRESS-TABLE-RTN" TO PARA-NAME.
049300     PERFORM 605-SLIDE-ROW-RTN THRU 605-EXIT
049400         VARYING FS-IDX FROM FS-SRCH-IDX BY 1
049500         UNTIL FS-IDX >= TABLE-ROW-COUNT.
049600     SUBTRACT 1 FROM TABLE-ROW-COUNT.
049700 600-EXIT.
049800     EXIT.
049900
050000 605-SLIDE-ROW-RTN.
050100**** GROUP MOVE OF ONE WHOLE TABLE ROW, ONE SLOT TOWARD THE
050200**** FRONT OF THE TABLE - DRIVEN OUT OF LINE BY THE VARYING
050300**** PERFORM IN 600-COMPRESS-TABLE-RTN.
050400     MOVE "605-SLIDE-ROW-RTN" TO PARA-NAME.
050500     MOVE FSTN-TABLE-ROW(FS-IDX + 1)
050600       TO FSTN-TABLE-ROW(FS-IDX).
050700 605-EXIT.
050800     EXIT.
050900
051000 800-REWRITE-FSTN-TABLE.
051100**** THE TABLE, IN ITS CURRENT (POSSIBLY REORDERED-BY-DELETE)
051200**** SEQUENCE, BECOMES THE NEW FIRE STATION MASTER.
051300     MOVE "800-REWRITE-FSTN-TABLE" TO PARA-NAME.
051400     PERFORM 820-WRITE-ROW-RTN THRU 820-EXIT
051500         VARYING FS-IDX FROM 1 BY 1
051600         UNTIL FS-IDX > TABLE-ROW-COUNT.
051700 800-EXIT.
051800     EXIT.
051900
052000 820-WRITE-ROW-RTN.
052100**** WRITES ONE TABLE ROW AS ONE OUTPUT RECORD - THE CASE-FOLDED
052200**** SHADOW FIELD WT-FS-ADDRESS-UC IS NOT WRITTEN BACK OUT, ONLY
052300**** THE ORIGINAL-CASE ADDRESS AND THE STATION NUMBER.
052400     MOVE "820-WRITE-ROW-RTN" TO PARA-NAME.
052500     MOVE WT-FS-ADDRESS(FS-IDX)      TO FIRESTN-ADDRESS.
052600     MOVE WT-FS-STATION-NBR(FS-IDX)  TO FIRESTN-STATION-NBR.
052700     WRITE FSTN-REC-OUT FROM FIRESTATION-RECORD.
052800 820-EXIT.
052900     EXIT.
053000
053100 700-CLOSE-FILES.
053200**** SHARED BY NORMAL END OF JOB AND THE ABEND ROUTINE - SEE THE
053300**** SAME PATTERN IN PERSUPDT.
053400     MOVE "700-CLOSE-FILES" TO PARA-NAME.
053500     CLOSE FIRESTATION-FILE, FSTN-TRANS-FILE,
053600           FSTN-OUT-FILE, SYSOUT.
053700 700-EXIT.
053800     EXIT.
053900
054000 900-CLEANUP.
054100**** DISPLAYS THE RUN'S ADD/UPDATE/DELETE/REJECT TOTALS TO THE
054200**** JOB LOG - THIS IS THE "SIMPLE END-OF-RUN COUNTER DISPLAY"
054300**** THAT REPLACES A PRINTED REPORT FOR THIS MAINTENANCE RUN.
054400     MOVE "900-CLEANUP" TO PARA-NAME.
054500     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
054600
054700     DISPLAY "** FIRE STATION RECORDS READ **".
054800     DISPLAY RECORDS-READ.
054900     DISPLAY "** TRANSACTIONS READ **".
055000     DISPLAY TRANS-READ.
055100     DISPLAY "** ADDS **".
055200     DISPLAY ADD-COUNT.
055300     DISPLAY "** UPDATES **".
055400     DISPLAY UPDATE-COUNT.
055500     DISPLAY "** DELETES **".
055600     DISPLAY DELETE-COUNT.
055700     DISPLAY "** REJECTS **".
055800     DISPLAY REJECT-COUNT.
055900     DISPLAY "** FIRE STATION RECORDS WRITTEN **".
056000     DISPLAY TABLE-ROW-COUNT.
056100
056200     DISPLAY "******** NORMAL END OF JOB FSTNUPDT ********".
056300 900-EXIT.
056400     EXIT.
056500
056600 1000-ABEND-RTN.
056700**** ONLY REACHED WHEN THE TABLE IS FULL ON ADD - EVERY OTHER
056800**** ERROR CONDITION IN THIS PROGRAM IS HANDLED AS A COUNTED
056900**** REJECT, NOT AN ABEND.
057000     WRITE SYSOUT-REC FROM ABEND-REC.
057100     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
057200     DISPLAY "*** ABNORMAL END OF JOB-FSTNUPDT ***" UPON CONSOLE.
057300     MOVE 16 TO RETURN-CODE.
057400*    FORCED DIVIDE-BY-ZERO SO THE DUMP POINTS AT THIS EXACT SPOT.
057500     DIVIDE ZERO-VAL INTO ONE-VAL.
