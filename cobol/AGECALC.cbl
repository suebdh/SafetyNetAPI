000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  AGECALC.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 01/01/08.
000700 DATE-COMPILED. 01/01/08.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*
001200*          CALLABLE SUBROUTINE - COMPUTES A PERSON'S AGE IN WHOLE
001300*          YEARS GIVEN A BIRTHDATE AND AN AS-OF DATE, BOTH
001400*          PACKAGED CCYYMMDD.  AGE IS THE CALENDAR-YEAR
001500*          DIFFERENCE, LESS ONE IF THE AS-OF MONTH/DAY FALLS
001600*          BEFORE THE BIRTH MONTH/DAY - THE BIRTHDAY SIMPLY
001700*          HASN'T HAPPENED YET THIS YEAR.
001800*
001900*          THE CALLER IS RESPONSIBLE FOR PICKING THE AS-OF DATE -
002000*          THIS ROUTINE DOES NOT ACCEPT FROM DATE ITSELF, SINCE
002100*          SOME CALLERS NEED AGE AS OF TODAY AND OTHERS NEED AGE
002200*          AS OF SOME OTHER REFERENCE DATE (A REPORT CUTOFF, AN
002300*          ELIGIBILITY DATE, AND SO ON).
002400*
002500*          NO FILES ARE OPENED BY THIS ROUTINE.  IT IS LINKAGE-
002600*          SECTION ONLY AND RETURNS TO ITS CALLER WITH GOBACK.
002700*
002800******************************************************************
002900*    CHANGE LOG                                                  *
003000*    01/01/08 JS  ORIGINAL PROGRAM.                               CL00010
003100*             WRITTEN AS A SHARED UTILITY SO EVERY REPORT THAT    CL00010
003200*             NEEDS AN AGE-IN-YEARS COMPUTES IT THE SAME WAY.     CL00010
003300*    03/30/09 RKL CORRECTED BOUNDARY CASE WHERE AS-OF MONTH/DAY   CL00020
003400*             EXACTLY EQUALS BIRTH MONTH/DAY - WAS SUBTRACTING    CL00020
003500*             A YEAR ON THE BIRTHDAY ITSELF.  TICKET 5644.        CL00020
003600*             A RESIDENT TURNING 65 ON THE AS-OF DATE WAS BEING   CL00020
003700*             REPORTED AS STILL 64 - CAUGHT DURING AN ELIGIBILITY CL00020
003800*             REVIEW.                                             CL00020
003900******************************************************************
004000
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SOURCE-COMPUTER. IBM-390.
004400 OBJECT-COMPUTER. IBM-390.
004500 SPECIAL-NAMES.
004600     C01 IS TOP-OF-FORM.
004700 INPUT-OUTPUT SECTION.
004800
004900 DATA DIVISION.
005000 FILE SECTION.
005100
005200 WORKING-STORAGE SECTION.
005300*    WORKING FIELDS FOR 100-CALC-AGE-RTN - NONE OF THESE ARE
005400*    PASSED BACK TO THE CALLER, ONLY AGECALC-AGE-YEARS IS.
005500 01  MISC-FIELDS.
005600     05  WS-FULL-YEARS           PIC S9(3) COMP.
005700*    FOUR-DIGIT CENTURY+YEAR, ASSEMBLED FROM THE TWO 2-DIGIT
005800*    FIELDS IN AGECALC-BIRTHDATE-ALT SO THE SUBTRACTION BELOW IS
005900*    A SINGLE COMPUTE RATHER THAN A CENTURY-AWARE BORROW.
006000     05  WS-BIRTH-CCYY            PIC 9(4) COMP.
006100     05  WS-CURR-CCYY             PIC 9(4) COMP.
006200     05  FILLER                   PIC X(01).
006300
006400 LINKAGE SECTION.
006500 01  AGECALC-PARM-REC.
006600     05  AGECALC-BIRTHDATE        PIC 9(08).
006700     05  AGECALC-CURRENT-DATE     PIC 9(08).
006800     05  AGECALC-AGE-YEARS        PIC S9(3) COMP.
006900     05  FILLER                   PIC X(10).
007000*
007100*    BIRTHDATE BROKEN OUT INTO CENTURY/YEAR/MONTH/DAY - USED
007200*    TO TEST WHETHER THIS YEAR'S BIRTHDAY HAS ARRIVED YET.
007300 01  AGECALC-BIRTHDATE-ALT REDEFINES AGECALC-PARM-REC.
007400     05  AGECALC-BIRTH-CC         PIC 9(02).
007500     05  AGECALC-BIRTH-YY         PIC 9(02).
007600     05  AGECALC-BIRTH-MM         PIC 9(02).
007700     05  AGECALC-BIRTH-DD         PIC 9(02).
007800     05  FILLER                   PIC X(20).
007900*
008000*    AS-OF DATE BROKEN OUT THE SAME WAY.
008100 01  AGECALC-CURRDATE-ALT REDEFINES AGECALC-PARM-REC.
008200     05  FILLER                   PIC X(08).
008300     05  AGECALC-CURR-CC          PIC 9(02).
008400     05  AGECALC-CURR-YY          PIC 9(02).
008500     05  AGECALC-CURR-MM          PIC 9(02).
008600     05  AGECALC-CURR-DD          PIC 9(02).
008700     05  FILLER                   PIC X(12).
008800*
008900*    CHARACTER VIEW OF THE RETURNED AGE - SOME CALLERS DISPLAY
009000*    IT RATHER THAN TEST IT NUMERICALLY.
009100 01  AGECALC-AGE-DISPLAY-ALT REDEFINES AGECALC-PARM-REC.
009200     05  FILLER                   PIC X(16).
009300     05  AGECALC-AGE-DISP         PIC X(02).
009400     05  FILLER                   PIC X(10).
009500
009600 PROCEDURE DIVISION USING AGECALC-PARM-REC.
009700*    ONE CALL, ONE CALCULATION - THIS ROUTINE HAS NO LOOP AND NO
009800*    FILE I/O, SO THE WHOLE PROGRAM IS ONE PARAGRAPH PERFORMED
009900*    ONCE.
010000     PERFORM 100-CALC-AGE-RTN.
010100     GOBACK.
010200
010300*    STEP 1 - THE RAW CALENDAR-YEAR DIFFERENCE, IGNORING WHETHER
010400*    THIS YEAR'S BIRTHDAY HAS ACTUALLY ARRIVED YET.
010500 100-CALC-AGE-RTN.
010600     COMPUTE WS-BIRTH-CCYY = (AGECALC-BIRTH-CC * 100)
010700                           +  AGECALC-BIRTH-YY.
010800     COMPUTE WS-CURR-CCYY  = (AGECALC-CURR-CC * 100)
010900                           +  AGECALC-CURR-YY.
011000     COMPUTE WS-FULL-YEARS = WS-CURR-CCYY - WS-BIRTH-CCYY.
011100
011200*    STEP 2 - BACK OFF ONE YEAR IF THE AS-OF MONTH/DAY IS STILL
011300*    BEFORE THE BIRTH MONTH/DAY.  ON THE BIRTHDAY ITSELF (MONTH
011400*    AND DAY BOTH EQUAL) NEITHER LEG OF THIS IF FIRES, SO THE RAW
011500*    DIFFERENCE FROM STEP 1 STANDS - THIS IS THE FIX FROM TICKET
011600*    5644.
011700     IF AGECALC-CURR-MM < AGECALC-BIRTH-MM
011800         SUBTRACT 1 FROM WS-FULL-YEARS
011900     ELSE
012000         IF AGECALC-CURR-MM = AGECALC-BIRTH-MM
012100            AND AGECALC-CURR-DD < AGECALC-BIRTH-DD
012200             SUBTRACT 1 FROM WS-FULL-YEARS.
012300
012400     MOVE WS-FULL-YEARS TO AGECALC-AGE-YEARS.
