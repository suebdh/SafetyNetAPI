000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  ALRTXTR.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 08/30/99.
000700 DATE-COMPILED. 08/30/99.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM EXTRACTS THE DISTINCT E-MAIL ADDRESSES OF
001300*          EVERY RESIDENT IN A REQUESTED CITY, FOR THE COMMUNITY
001400*          E-MAIL ALERT FEED.  THE CITY NAME IS SUPPLIED AS ONE
001500*          PARAMETER LINE ON CITY-PARM-FILE.  THIS IS A ONE-CITY-
001600*          PER-RUN EXTRACT - A MULTI-CITY REQUEST MEANS RUNNING
001700*          THE JOB ONCE PER CITY.
001800*
001900*          THE PARAMETER IS RUN THROUGH CTYCOLL FIRST, WHICH
002000*          TRIMS LEADING/TRAILING SPACES AND COLLAPSES ANY
002100*          INTERNAL RUN OF SPACES TO ONE.  THE MATCH AGAINST THE
002200*          CITY FIELD ON FILE IS CASE-INSENSITIVE; THE CITY FIELD
002300*          ITSELF IS NOT NORMALIZED, ONLY THE PARAMETER IS.
002400*
002500*          WHY CTYCOLL RUNS ON THE PARAMETER AND NOT ON THE CITY
002600*          FIELD ALREADY ON FILE - THE DIRECTORY'S OWN CITY FIELD
002700*          IS MAINTAINED BY PERSUPDT AND IS ASSUMED CLEAN; IT IS
002800*          THE OPERATOR'S HAND-TYPED PARAMETER CARD THAT IS PRONE
002900*          TO A STRAY LEADING OR TRAILING BLANK.
003000*
003100*          EACH DISTINCT E-MAIL ADDRESS FOUND IS WRITTEN ONCE TO
003200*          THE EXTRACT FILE, IN THE ORDER IT WAS FIRST SEEN.  A
003300*          CITY WITH NO RESIDENTS, OR NO E-MAIL ADDRESSES ON
003400*          FILE, PRODUCES AN EMPTY EXTRACT FILE - THIS IS NOT AN
003500*          ERROR AND DOES NOT ABEND THE RUN.
003600*
003700*               PERSON MASTER FILE     -   PERSON-FILE
003800*               CITY PARAMETER FILE    -   CITY-PARM-FILE
003900*               EXTRACT OUTPUT FILE    -   EMAIL-EXTRACT-FILE
004000*               DUMP FILE              -   SYSOUT
004100*
004200******************************************************************
004300*    CHANGE LOG                                                  *
004400*    08/30/99 JS  ORIGINAL PROGRAM.                               CL00010
004500*    11/02/99 RKL Y2K REVIEW - CITY-PARM-FILE AND THE EXTRACT     CL00020
004600*             RECORD CARRY NO 2-DIGIT DATE FIELDS, NO CHANGE      CL00020
004700*             REQUIRED.                                          CL00020
004800*    11/14/01 DWP CALLS CTYCOLL TO CLEAN UP THE PARAMETER BEFORE  CL00030
004900*             SEARCHING - TRAILING BLANKS WERE CAUSING ZERO       CL00030
005000*             MATCHES ON AN OTHERWISE VALID CITY.  TICKET 3190.   CL00030
005100*    04/02/04 DWP ADDED DUPLICATE-EMAIL SUPPRESSION - THE FEED    CL00040
005200*             VENDOR WAS REJECTING THE WHOLE BATCH ON A REPEATED  CL00040
005300*             ADDRESS.  TICKET 4180.                              CL00040
005400*    07/21/07 DWP RAISED PERSON-WORK-TABLE AND DISTINCT-EMAIL-    CL00050
005500*             TABLE FROM 2000 TO 5000 ROWS - DIRECTORY OUTGREW    CL00050
005600*             THE OLD LIMIT.  TICKET 4902.                       CL00050
005700*             SAME LIMIT PERSUPDT USES FOR PERSON-WORK-TABLE, SO  CL00050
005800*             BOTH PROGRAMS OUTGROW THEIR TABLES AT THE SAME      CL00050
005900*             DIRECTORY SIZE.                                     CL00050
006000******************************************************************
006100
006200 ENVIRONMENT DIVISION.
006300 CONFIGURATION SECTION.
006400 SOURCE-COMPUTER. IBM-390.
006500 OBJECT-COMPUTER. IBM-390.
006600 SPECIAL-NAMES.
006700     C01 IS TOP-OF-FORM.
006800 INPUT-OUTPUT SECTION.
006900 FILE-CONTROL.
007000*    CONSOLE/DUMP OUTPUT - THE ONE ABEND LINE THIS RUN CAN
007100*    PRODUCE; THERE IS NO REJECT COUNTING IN THIS PROGRAM THE WAY
007200*    THERE IS IN THE MAINTENANCE RUNS.
007300     SELECT SYSOUT
007400     ASSIGN TO UT-S-SYSOUT
007500       ORGANIZATION IS SEQUENTIAL.
007600
007700*    CURRENT PERSON DIRECTORY - INPUT ONLY, LOADED WHOLE INTO
007800*    PERSON-WORK-TABLE AT THE START OF THE RUN.
007900     SELECT PERSON-FILE
008000     ASSIGN TO UT-S-PERSON
008100       ORGANIZATION IS LINE SEQUENTIAL
008200       ACCESS MODE IS SEQUENTIAL
008300       FILE STATUS IS PFCODE.
008400
008500*    ONE PARAMETER LINE CARRYING THE REQUESTED CITY NAME.
008600     SELECT CITY-PARM-FILE
008700     ASSIGN TO UT-S-CTYPARM
008800       ORGANIZATION IS LINE SEQUENTIAL
008900       ACCESS MODE IS SEQUENTIAL
009000       FILE STATUS IS CFCODE.
009100
009200*    THE DISTINCT E-MAIL ADDRESSES FOUND, WRITTEN AT
009300*    800-WRITE-EXTRACT-FILE - FEEDS THE COMMUNITY E-MAIL VENDOR.
009400     SELECT EMAIL-EXTRACT-FILE
009500     ASSIGN TO UT-S-EMLXTR
009600       ORGANIZATION IS LINE SEQUENTIAL
009700       ACCESS MODE IS SEQUENTIAL
009800       FILE STATUS IS OFCODE.
009900
010000 DATA DIVISION.
010100 FILE SECTION.
010200*    CARRIES THE ONE ABEND LINE THIS RUN CAN PRODUCE - A MISSING
010300*    PARAMETER RECORD OR A FULL DISTINCT-EMAIL TABLE.
010400 FD  SYSOUT
010500     RECORDING MODE IS F
010600     LABEL RECORDS ARE STANDARD
010700     RECORD CONTAINS 100 CHARACTERS
010800     BLOCK CONTAINS 0 RECORDS
010900     DATA RECORD IS SYSOUT-REC.
011000 01  SYSOUT-REC  PIC X(100).
011100
011200****** CURRENT PERSON DIRECTORY, READ WHOLE INTO PERSON-TABLE
011300****** AT START OF RUN.
011400 FD  PERSON-FILE
011500     RECORD IS VARYING IN SIZE
011600     DATA RECORD IS PERSON-REC-IN.
011700*    250 BYTES - THE SAME PERSON DIRECTORY LAYOUT PERSUPDT
011800*    MAINTAINS, READ HERE STRICTLY READ-ONLY.
011900 01  PERSON-REC-IN                  PIC X(250).
012000
012100****** ONE LINE CARRYING THE REQUESTED CITY NAME.
012200 FD  CITY-PARM-FILE
012300     RECORD IS VARYING IN SIZE
012400     DATA RECORD IS CTYPARM-REC-IN.
012500*    30 BYTES - THE SAME WIDTH AS THE CITY FIELD ON THE PERSON
012600*    RECORD, SO THE PARAMETER CAN NEVER CARRY MORE THAN THE FIELD
012700*    IT IS BEING MATCHED AGAINST COULD HOLD.
012800 01  CTYPARM-REC-IN                 PIC X(30).
012900
013000****** ONE LINE PER DISTINCT E-MAIL ADDRESS FOUND FOR THE
013100****** REQUESTED CITY.
013200 FD  EMAIL-EXTRACT-FILE
013300     RECORD IS VARYING IN SIZE
013400     DATA RECORD IS EMLXTR-REC-OUT.
013500*    CITY NAME FOLLOWED BY ONE E-MAIL ADDRESS - SEE THE EMLXTR
013600*    COPYBOOK FOR THE EXACT FIELD BOUNDARIES.
013700 01  EMLXTR-REC-OUT                 PIC X(100).
013800
013900 WORKING-STORAGE SECTION.
014000
014100 01  FILE-STATUS-CODES.
014200*    ONE STATUS FIELD PER FILE - PFCODE FOR THE PERSON DIRECTORY,
014300*    CFCODE FOR THE CITY PARAMETER, OFCODE FOR THE EXTRACT BEING
014400*    WRITTEN.
014500     05  PFCODE                  PIC X(2).
014600         88  PF-OK          VALUE "00".
014700         88  PF-EOF          VALUE "10".
014800     05  CFCODE                  PIC X(2).
014900         88  CF-OK          VALUE "00".
015000         88  CF-EOF          VALUE "10".
015100     05  OFCODE                  PIC X(2).
015200         88  OF-OK          VALUE "00".
015300
015400*    THE PERSON DIRECTORY LAYOUT MAINTAINED BY PERSUPDT - CITY AND
015500*    EMAIL-ADDRESS ARE THE ONLY TWO FIELDS THIS PROGRAM CARES
015600*    ABOUT.
015700** LINE SEQUENTIAL FILE
015800 COPY PERSON.
015900
016000*    THE EXTRACT OUTPUT LAYOUT - CITY NAME PLUS ONE E-MAIL ADDRESS
016100*    PER LINE.
016200** LINE SEQUENTIAL FILE
016300 COPY EMLXTR.
016400
016500 01  PERSON-WORK-TABLE.
016600*    5000 ROWS - RAISED FROM 2000 IN 2007 AS THE DIRECTORY GREW
016700*    (SEE CHANGE LOG).  HOLDS THE WHOLE PERSON DIRECTORY FOR THE
016800*    LIFE OF THE RUN - THERE IS NO RE-READ OF PERSON-FILE.
016900     05  PERSON-TABLE-ROW OCCURS 5000 TIMES
017000                 INDEXED BY PER-IDX PER-SRCH-IDX.
017100         10  WT-CITY               PIC X(30).
017200*    UPPERCASED SHADOW OF THE CITY FIELD, BUILT ONCE AT LOAD TIME
017300*    SO THE CITY MATCH AT 100-SCAN-PERSON-TABLE IS CASE-
017400*    INSENSITIVE WITHOUT RE-UPPERCASING EVERY ROW EVERY PASS.
017500         10  WT-CITY-UC            PIC X(30).
017600         10  WT-EMAIL-ADDRESS      PIC X(50).
017700         10  FILLER                PIC X(20).
017800
017900*    HOLDS ONLY THE E-MAIL ADDRESSES ALREADY WRITTEN FOR THIS
018000*    RUN'S CITY - CHECKED BY 220-FIND-DISTINCT-RTN BEFORE A NEW
018100*    ADDRESS IS ADDED, SO THE SAME ADDRESS NEVER APPEARS TWICE ON
018200*    THE EXTRACT FILE.
018300 01  DISTINCT-EMAIL-TABLE.
018400     05  DISTINCT-EMAIL-ROW OCCURS 5000 TIMES
018500                 INDEXED BY DE-IDX DE-SRCH-IDX.
018600         10  WT-DISTINCT-EMAIL     PIC X(50).
018700
018800 01  MORE-PERSON-SW              PIC X(01) VALUE SPACE.
018900     88  NO-MORE-PERSON-RECS         VALUE "N".
019000     88  MORE-PERSON-RECS            VALUE " ".
019100*    RAISED BY 220-FIND-DISTINCT-RTN WHEN THE CANDIDATE ADDRESS IS
019200*    ALREADY IN DISTINCT-EMAIL-TABLE.
019300 01  MATCH-FOUND-SW              PIC X(01) VALUE SPACE.
019400     88  ROW-MATCH-FOUND             VALUE "Y".
019500     88  NO-ROW-MATCH-FOUND          VALUE "N".
019600
019700*    THE REQUESTED CITY, NORMALIZED AND UPPERCASED ONCE AT
019800*    000-HOUSEKEEPING AND COMPARED AGAINST EVERY ROW IN THE TABLE.
019900 01  WS-COMPARE-AREA.
020000     05  WS-PARM-CITY-UC          PIC X(30).
020100
020200*    THE PARAMETER AREA PASSED TO CTYCOLL - IN FIELD ON THE WAY
020300*    IN, OUT FIELD COMES BACK TRIMMED AND SPACE-COLLAPSED.
020400 01  WS-NORMALIZE-AREA.
020500     05  WS-CTYCOLL-CITY-IN       PIC X(30).
020600     05  WS-CTYCOLL-CITY-OUT      PIC X(30).
020700     05  FILLER                   PIC X(10).
020800
020900*    RECORDS-READ AND TABLE-ROW-COUNT TRACK THE SAME QUANTITY ON
021000*    A NORMAL RUN - EVERY PERSON RECORD READ BECOMES A ROW IN
021100*    PERSON-WORK-TABLE - BUT THEY ARE KEPT AS SEPARATE FIELDS SINCE
021200*    ONE IS AN END-OF-RUN DISPLAY COUNT AND THE OTHER IS THE LIVE
021300*    TABLE BOUND USED BY THE VARYING LOOPS BELOW.
021400 01  COUNTERS-AND-ACCUMULATORS.
021500     05  RECORDS-READ             PIC S9(7) COMP.
021600     05  TABLE-ROW-COUNT          PIC S9(7) COMP.
021700     05  DISTINCT-EMAIL-COUNT     PIC S9(7) COMP VALUE ZERO.
021800     05  EXTRACT-RECS-WRITTEN     PIC S9(7) COMP VALUE ZERO.
021900     05  WS-DATE                  PIC 9(6).
022000
022100 COPY ABENDREC.
022200
022300 PROCEDURE DIVISION.
022400*    MAINLINE SEQUENCE - LOAD THE DIRECTORY AND THE PARAMETER,
022500*    SCAN EVERY ROW FOR A CITY MATCH, WRITE OUT THE DISTINCT
022600*    ADDRESSES FOUND, REPORT THE COUNTS, AND GO HOME.  THERE IS NO
022700*    LOOP ON THE PARAMETER FILE - ONE CITY PARAMETER PER RUN.
022800     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
022900     PERFORM 100-SCAN-PERSON-TABLE THRU 100-EXIT
023000         VARYING PER-SRCH-IDX FROM 1 BY 1
023100         UNTIL PER-SRCH-IDX > TABLE-ROW-COUNT.
023200     PERFORM 800-WRITE-EXTRACT-FILE THRU 800-EXIT
023300         VARYING DE-IDX FROM 1 BY 1
023400         UNTIL DE-IDX > DISTINCT-EMAIL-COUNT.
023500     PERFORM 900-CLEANUP THRU 900-EXIT.
023600     MOVE ZERO TO RETURN-CODE.
023700     GOBACK.
023800
023900 000-HOUSEKEEPING.
024000     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
024100     DISPLAY "******** BEGIN JOB ALRTXTR ********".
024200     ACCEPT  WS-DATE FROM DATE.
024300     OPEN INPUT  PERSON-FILE, CITY-PARM-FILE.
024400     OPEN OUTPUT EMAIL-EXTRACT-FILE, SYSOUT.
024500
024600*    THE ENTIRE PERSON DIRECTORY IS PULLED INTO PERSON-WORK-TABLE
024700*    BEFORE THE CITY PARAMETER IS EVEN READ - THE SCAN AT
024800*    100-SCAN-PERSON-TABLE WORKS AGAINST THE TABLE, NOT AGAINST
024900*    PERSON-FILE DIRECTLY.
025000     INITIALIZE COUNTERS-AND-ACCUMULATORS.
025100     MOVE ZERO TO TABLE-ROW-COUNT.
025200     SET PER-IDX TO 1.
025300     PERFORM 050-LOAD-PERSON-TABLE THRU 050-EXIT
025400             UNTIL NO-MORE-PERSON-RECS.
025500
025600*    A MISSING PARAMETER RECORD IS THE ONLY CONDITION IN THIS
025700*    PROGRAM TREATED AS A GENUINE ABEND - THERE IS NO CITY TO
025800*    EXTRACT FOR.
025900     READ CITY-PARM-FILE INTO WS-CTYCOLL-CITY-IN
026000         AT END
026100             MOVE "** NO CITY PARAMETER RECORD FOUND"
026200                                     TO ABEND-REASON
026300             GO TO 1000-ABEND-RTN
026400     END-READ
026500
026600*    CLEAN UP THE OPERATOR'S PARAMETER CARD BEFORE MATCHING - SEE
026700*    THE CTYCOLL CHANGE LOG FOR WHY THIS STEP WAS ADDED.
026800     CALL 'CTYCOLL' USING WS-NORMALIZE-AREA.
026900     MOVE WS-CTYCOLL-CITY-OUT TO WS-PARM-CITY-UC.
027000     INSPECT WS-PARM-CITY-UC
027100         CONVERTING "abcdefghijklmnopqrstuvwxyz"
027200                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
027300 000-EXIT.
027400     EXIT.
027500
027600 050-LOAD-PERSON-TABLE.
027700     MOVE "050-LOAD-PERSON-TABLE" TO PARA-NAME.
027800     READ PERSON-FILE INTO PERSON-RECORD
027900         AT END
028000             MOVE "N" TO MORE-PERSON-SW
028100             GO TO 050-EXIT
028200     END-READ
028300
028400     ADD +1 TO RECORDS-READ, TABLE-ROW-COUNT.
028500     MOVE CITY                 TO WT-CITY(PER-IDX).
028600*    UPPERCASED ONCE HERE ON LOAD SO THE SCAN LATER NEVER HAS TO
028700*    RE-CASE EVERY ROW ON EVERY PASS.
028800     MOVE CITY                 TO WT-CITY-UC(PER-IDX).
028900     INSPECT WT-CITY-UC(PER-IDX)
029000         CONVERTING "abcdefghijklmnopqrstuvwxyz"
029100                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
029200     MOVE EMAIL-ADDRESS         TO WT-EMAIL-ADDRESS(PER-IDX).
029300     SET PER-IDX UP BY 1.
029400 050-EXIT.
029500     EXIT.
029600
029700 100-SCAN-PERSON-TABLE.
029800**** A ROW WHOSE CITY DOES NOT MATCH THE PARAMETER IS SKIPPED.
029900**** A MATCHING ROW'S E-MAIL ADDRESS IS ADDED TO THE DISTINCT
030000**** LIST ONLY IF IT IS NOT ALREADY THERE.
030100     MOVE "100-SCAN-PERSON-TABLE" TO PARA-NAME.
030200     IF WT-CITY-UC(PER-SRCH-IDX) = WS-PARM-CITY-UC
030300         PERFORM 200-ADD-DISTINCT-EMAIL-RTN THRU 200-EXIT.
030400 100-EXIT.
030500     EXIT.
030600
030700 200-ADD-DISTINCT-EMAIL-RTN.
030800*    CALLED ONCE PER MATCHING PERSON ROW FROM
030900*    100-SCAN-PERSON-TABLE - ADDS THE ROW'S E-MAIL ADDRESS TO
031000*    DISTINCT-EMAIL-TABLE UNLESS IT IS ALREADY THERE.
031100     MOVE "200-ADD-DISTINCT-EMAIL-RTN" TO PARA-NAME.
031200     MOVE "N" TO MATCH-FOUND-SW.
031300     PERFORM 220-FIND-DISTINCT-RTN THRU 220-EXIT
031400         VARYING DE-SRCH-IDX FROM 1 BY 1
031500         UNTIL DE-SRCH-IDX > DISTINCT-EMAIL-COUNT
031600            OR ROW-MATCH-FOUND.
031700
031800*    A FULL DISTINCT-EMAIL TABLE IS THE OTHER CONDITION THIS
031900*    PROGRAM TREATS AS A GENUINE ABEND - THERE IS NO ROOM LEFT TO
032000*    RECORD A NEW DISTINCT ADDRESS.
032100     IF NO-ROW-MATCH-FOUND
032200         IF DISTINCT-EMAIL-COUNT >= 5000
032300             MOVE "** DISTINCT-EMAIL-TABLE FULL" TO ABEND-REASON
032400             GO TO 1000-ABEND-RTN
032500         END-IF
032600         ADD +1 TO DISTINCT-EMAIL-COUNT
032700         SET DE-IDX TO DISTINCT-EMAIL-COUNT
032800         MOVE WT-EMAIL-ADDRESS(PER-SRCH-IDX)
032900           TO WT-DISTINCT-EMAIL(DE-IDX).
033000 200-EXIT.
033100     EXIT.
033200
033300 220-FIND-DISTINCT-RTN.
033400*    STOPS THE MOMENT THE CANDIDATE ADDRESS IS FOUND ALREADY IN
033500*    DISTINCT-EMAIL-TABLE - THE VARYING LOOP DRIVING THIS PARAGRAPH
033600*    HALTS ON THE SWITCH, NOT ON REACHING THE TABLE END.
033700     MOVE "220-FIND-DISTINCT-RTN" TO PARA-NAME.
033800     IF WT-DISTINCT-EMAIL(DE-SRCH-IDX)
033900             = WT-EMAIL-ADDRESS(PER-SRCH-IDX)
034000         MOVE "Y" TO MATCH-FOUND-SW.
034100 220-EXIT.
034200     EXIT.
034300
034400 800-WRITE-EXTRACT-FILE.
034500*    ONE ROW OF DISTINCT-EMAIL-TABLE OUT TO THE EXTRACT FILE - THE
034600*    CITY NAME ON EVERY LINE IS THE NORMALIZED PARAMETER, NOT
034700*    WHATEVER CASE/SPACING THE DIRECTORY ITSELF HAPPENS TO CARRY.
034800     MOVE "800-WRITE-EXTRACT-FILE" TO PARA-NAME.
034900     MOVE WS-CTYCOLL-CITY-OUT TO EXTR-CITY-NAME.
035000     MOVE WT-DISTINCT-EMAIL(DE-IDX) TO EXTR-EMAIL-ADDRESS.
035100     WRITE EMLXTR-REC-OUT FROM EMAIL-EXTRACT-RECORD.
035200     ADD +1 TO EXTRACT-RECS-WRITTEN.
035300 800-EXIT.
035400     EXIT.
035500
035600 700-CLOSE-FILES.
035700*    CALLED FROM BOTH NORMAL CLEANUP AND THE ABEND ROUTINE SO
035800*    FILES ARE ALWAYS CLOSED CLEANLY, WHICHEVER WAY THE RUN ENDS.
035900     MOVE "700-CLOSE-FILES" TO PARA-NAME.
036000     CLOSE PERSON-FILE, CITY-PARM-FILE,
036100           EMAIL-EXTRACT-FILE, SYSOUT.
036200 700-EXIT.
036300     EXIT.
036400
036500 900-CLEANUP.
036600*    END-OF-RUN TOTALS TO THE OPERATOR'S CONSOLE.
036700     MOVE "900-CLEANUP" TO PARA-NAME.
036800     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
036900
037000     DISPLAY "** PERSON RECORDS READ **".
037100     DISPLAY RECORDS-READ.
037200     DISPLAY "** DISTINCT E-MAIL ADDRESSES EXTRACTED **".
037300     DISPLAY EXTRACT-RECS-WRITTEN.
037400
037500     DISPLAY "******** NORMAL END OF JOB ALRTXTR ********".
037600 900-EXIT.
037700     EXIT.
037800
037900*    REACHED ONLY ON A MISSING CITY PARAMETER OR A FULL DISTINCT-
038000*    EMAIL TABLE - EVERY OTHER CONDITION THIS PROGRAM MEETS IS
038100*    HANDLED WITHOUT STOPPING THE RUN.  THE DIVIDE-BY-ZERO FORCES
038200*    A SYSTEM ABEND SO THE RETURN CODE AND CONSOLE MESSAGE ARE NOT
038300*    MISSED.
038400 1000-ABEND-RTN.
038500     WRITE SYSOUT-REC FROM ABEND-REC.
038600     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
038700     DISPLAY "*** ABNORMAL END OF JOB-ALRTXTR ***" UPON CONSOLE.
038800     MOVE 16 TO RETURN-CODE.
038900     DIVIDE ZERO-VAL INTO ONE-VAL.
