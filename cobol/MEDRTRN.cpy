000100******************************************************************
000200*    MEDRTRN.CPY                                                *
000300*    TRANSACTION RECORD FOR THE MEDICAL RECORD MAINTENANCE RUN  *
000400*    (MEDRUPDT).  ADD CARRIES A FULL ROW; UPDATE CARRIES THE    *
000500*    NAME PLUS THE REPLACEMENT BIRTHDATE/MEDICATIONS/ALLERGIES; *
000600*    DELETE CARRIES ONLY THE NAME.                              *
000700*----------------------------------------------------------------
000800*    MAINT LOG                                                  *
000900*    05/11/97 JS  ORIGINAL LAYOUT.                               *
001000*    12/03/98 RKL Y2K REVIEW - BIRTHDATE ALREADY CCYYMMDD.      *
001100******************************************************************
001200 01  MEDREC-TRANS-RECORD.
001300     05  MEDRTRN-ACTION-CODE      PIC X(01).
001400         88  MEDRTRN-ADD              VALUE "A".
001500         88  MEDRTRN-UPDATE           VALUE "U".
001600         88  MEDRTRN-DELETE           VALUE "D".
001700     05  MEDRTRN-FIRST-NAME       PIC X(30).
001800     05  MEDRTRN-LAST-NAME        PIC X(30).
001900     05  MEDRTRN-BIRTHDATE        PIC 9(08).
002000     05  MEDRTRN-MEDICATIONS      PIC X(200).
002100     05  MEDRTRN-ALLERGIES        PIC X(200).
002200     05  FILLER                   PIC X(31).
002300*
002400*    KEY-ONLY VIEW - A DELETE TRANSACTION NEEDS ONLY THE NAME,
002500*    THE REMAINDER OF THE TRANSACTION ROW IS SPACES.
002600 01  MEDRTRN-KEY-ONLY-ALT REDEFINES MEDREC-TRANS-RECORD.
002700     05  FILLER                   PIC X(01).
002800     05  MEDRTRN-KEY-FIRST-NAME   PIC X(30).
002900     05  MEDRTRN-KEY-LAST-NAME    PIC X(30).
003000     05  FILLER                   PIC X(439).
