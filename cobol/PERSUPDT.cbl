000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  PERSUPDT.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 03/14/96.
000700 DATE-COMPILED. 03/14/96.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM MAINTAINS THE PERSON DIRECTORY MASTER
001300*          FILE.  IT LOADS THE CURRENT MASTER INTO A WORKING
001400*          TABLE, APPLIES ONE RUN'S WORTH OF ADD/UPDATE/DELETE/
001500*          DELETE-FIRST TRANSACTIONS AGAINST THE TABLE, AND
001600*          REWRITES THE TABLE BACK OUT AS THE NEW MASTER.
001700*
001800*          THE DIRECTORY KEY IS FIRST-NAME + LAST-NAME.  MATCHING
001900*          IS CASE-SENSITIVE THROUGHOUT THIS RUN.  ADD NEVER
002000*          CHECKS FOR AN EXISTING ENTRY - DUPLICATE NAMES ARE
002100*          PERMITTED BY DESIGN.  UPDATE REPLACES THE FIRST
002200*          MATCHING ROW AND IS A SILENT NO-OP IF THE NAME ISN'T
002300*          ON FILE.  DELETE REMOVES EVERY MATCHING ROW; DELETE-
002400*          FIRST REMOVES ONLY THE FIRST ONE IT FINDS.
002500*
002600*          NO CONTROL TOTALS ARE KEPT FOR THIS RUN - IT IS PURE
002700*          MASTER-FILE MAINTENANCE, NOT A BALANCING JOB.  THE
002800*          END-OF-RUN DISPLAY SHOWS RECORDS READ, TRANSACTIONS
002900*          READ, AND THE RESULTING MASTER ROW COUNT ONLY - THERE
003000*          IS NO TRAILER RECORD AND NOTHING TO BALANCE AGAINST.
003100*
003200*          WHY A TABLE REWRITE INSTEAD OF A MATCH/MERGE AGAINST
003300*          A SORTED TRANSACTION FILE: THE DIRECTORY IS SMALL
003400*          ENOUGH TO SIT IN WORKING STORAGE WHOLE, AND THE
003500*          TRANSACTION FILE ARRIVES IN ARBITRARY ORDER FROM THE
003600*          FRONT-DESK ENTRY SCREEN, NOT SORTED BY NAME.  A TABLE
003700*          SCAN AVOIDS FORCING A SORT STEP INTO THE JCL FOR WHAT
003800*          IS ORDINARILY A HANDFUL OF TRANSACTIONS A NIGHT.
003900*
004000*               INPUT MASTER FILE      -   PERSON-FILE
004100*               TRANSACTION FILE       -   PERSON-TRANS-FILE
004200*               OUTPUT MASTER FILE     -   PERSON-OUT-FILE
004300*               DUMP FILE              -   SYSOUT
004400*
004500******************************************************************
004600*    CHANGE LOG                                                  *
004700*    03/14/96 JS  ORIGINAL PROGRAM.                               CL00010
004800*    09/02/96 JS  FIXED DELETE-FIRST TO STOP AT FIRST MATCH,      CL00020
004900*             WAS REMOVING ALL OF THEM.  TICKET 1187.            CL00020
005000*    11/02/98 RKL Y2K REVIEW - NO 2-DIGIT DATE FIELDS IN THIS     CL00030
005100*             RUN, NO CHANGE REQUIRED.                           CL00030
005200*    04/30/99 RKL Y2K SIGN-OFF.                                  CL00040
005300*    06/19/03 DWP ADDED EMAIL-ADDRESS TO PERSON-RECORD PER HELP   CL00050
005400*             DESK TICKET 4471.                                  CL00050
005500*    08/11/05 DWP RAISED PERSON-TABLE OCCURS FROM 2000 TO 5000 -  CL00060
005600*             DIRECTORY OUTGREW THE OLD LIMIT.  TICKET 4902.     CL00060
005700*    02/27/09 BTW REWORKED 400/450 TO COMPRESS THE TABLE IN      CL00070
005800*             PLACE INSTEAD OF FLAGGING ROWS DELETED.  TICKET    CL00070
005900*             5310.                                              CL00070
006000******************************************************************
006100
006200 ENVIRONMENT DIVISION.
006300 CONFIGURATION SECTION.
006400*    IBM-390 IS THE STANDARD TARGET FOR EVERY BATCH JOB IN THIS
006500*    SHOP - SEE THE SYSTEM STANDARDS MANUAL, SECTION 2.
006600 SOURCE-COMPUTER. IBM-390.
006700 OBJECT-COMPUTER. IBM-390.
006800 SPECIAL-NAMES.
006900*    C01 DRIVES THE PRINTER TO THE TOP OF THE NEXT FORM - NOT
007000*    USED BY THIS PROGRAM SINCE IT PRODUCES NO PRINTED REPORT,
007100*    BUT CARRIED FORWARD AS SHOP STANDARD BOILERPLATE.
007200     C01 IS TOP-OF-FORM.
007300 INPUT-OUTPUT SECTION.
007400 FILE-CONTROL.
007500*    DUMP/CONSOLE OUTPUT - CARRIES THE ABEND-REC LINE WHEN THIS
007600*    JOB BLOWS UP, OTHERWISE UNUSED.
007700     SELECT SYSOUT
007800     ASSIGN TO UT-S-SYSOUT
007900       ORGANIZATION IS SEQUENTIAL.
008000
008100*    CURRENT PERSON DIRECTORY MASTER - INPUT ONLY TO THIS RUN.
008200     SELECT PERSON-FILE
008300     ASSIGN TO UT-S-PERSON
008400       ORGANIZATION IS LINE SEQUENTIAL
008500       ACCESS MODE IS SEQUENTIAL
008600       FILE STATUS IS PFCODE.
008700
008800*    ONE ADD/UPDATE/DELETE/DELETE-FIRST REQUEST PER RECORD,
008900*    APPLIED IN THE ORDER THEY APPEAR ON THE FILE.
009000     SELECT PERSON-TRANS-FILE
009100     ASSIGN TO UT-S-PERSTRN
009200       ORGANIZATION IS LINE SEQUENTIAL
009300       ACCESS MODE IS SEQUENTIAL
009400       FILE STATUS IS TFCODE.
009500
009600*    THE NEW PERSON DIRECTORY MASTER, WRITTEN AT THE END OF THE
009700*    RUN FROM THE WORKING TABLE - THIS RUN'S OUTPUT FEEDS
009800*    TOMORROW NIGHT'S RUN AS PERSON-FILE.
009900     SELECT PERSON-OUT-FILE
010000     ASSIGN TO UT-S-PERSOUT
010100       ORGANIZATION IS LINE SEQUENTIAL
010200       ACCESS MODE IS SEQUENTIAL
010300       FILE STATUS IS OFCODE.
010400
010500 DATA DIVISION.
010600 FILE SECTION.
010700*    SYSOUT CARRIES NOTHING BUT THE ONE-LINE ABEND MESSAGE WHEN
010800*    THIS RUN FAILS - THERE IS NO OTHER PRINTED OUTPUT.
010900 FD  SYSOUT
011000     RECORDING MODE IS F
011100     LABEL RECORDS ARE STANDARD
011200     RECORD CONTAINS 100 CHARACTERS
011300     BLOCK CONTAINS 0 RECORDS
011400     DATA RECORD IS SYSOUT-REC.
011500 01  SYSOUT-REC  PIC X(100).
011600
011700****** THIS IS THE CURRENT PERSON DIRECTORY, ONE LINE PER
011800****** RESIDENT, READ WHOLE INTO PERSON-TABLE AT START OF RUN.
011900****** RECORD IS VARYING IN SIZE BECAUSE THE LINE SEQUENTIAL
012000****** ORGANIZATION DOES NOT PAD EVERY RECORD OUT TO 250 BYTES
012100****** ON DISK - THE MOVE INTO PERSON-RECORD SUPPLIES ANY
012200****** TRAILING SPACE THE RAW RECORD IS MISSING.
012300 FD  PERSON-FILE
012400     RECORD IS VARYING IN SIZE
012500     DATA RECORD IS PERSON-REC-IN.
012600 01  PERSON-REC-IN                  PIC X(250).
012700
012800****** ONE ADD/UPDATE/DELETE/DELETE-FIRST REQUEST PER LINE,
012900****** PROCESSED IN FILE ORDER AGAINST PERSON-TABLE.  THE ACTION
013000****** CODE ON EACH RECORD, NOT THE RECORD'S POSITION IN THE
013100****** FILE, DRIVES WHICH OF THE FOUR UPDATE PARAGRAPHS RUNS.
013200 FD  PERSON-TRANS-FILE
013300     RECORD IS VARYING IN SIZE
013400     DATA RECORD IS PERSTRN-REC-IN.
013500 01  PERSTRN-REC-IN                 PIC X(250).
013600
013700****** THE PERSON DIRECTORY AS IT STANDS AFTER ALL OF THIS
013800****** RUN'S TRANSACTIONS HAVE BEEN APPLIED.  WRITTEN ONCE, AT
013900****** 800-REWRITE-PERSON-TABLE, FROM THE IN-MEMORY TABLE IN
014000****** WHATEVER ORDER THE TABLE HAPPENS TO BE IN AT THAT POINT -
014100****** ADDS GO TO THE BOTTOM, SURVIVING ROWS KEEP THEIR RELATIVE
014200****** ORDER AFTER A DELETE COMPRESSES THE TABLE.
014300 FD  PERSON-OUT-FILE
014400     RECORD IS VARYING IN SIZE
014500     DATA RECORD IS PERSON-REC-OUT.
014600 01  PERSON-REC-OUT                 PIC X(250).
014700
014800 WORKING-STORAGE SECTION.
014900
015000*    ONE 2-CHARACTER FILE STATUS PER FILE, TESTED AFTER EVERY
015100*    OPEN/READ/WRITE/CLOSE.  "00" IS OK, "10" IS END-OF-FILE ON A
015200*    SEQUENTIAL READ; ANY OTHER VALUE IS TREATED AS A HARD ERROR
015300*    BY THE CALLING PARAGRAPH, WHICH ABENDS THE RUN.
015400 01  FILE-STATUS-CODES.
015500*    PF-OK/TF-OK ARE DECLARED BUT NOT ACTUALLY TESTED ANYWHERE IN
015600*    THIS PROGRAM - EVERY READ RELIES ON THE AT END CLAUSE AND
015700*    EVERY OPEN/WRITE/CLOSE IS TRUSTED TO SUCCEED.  THE 88-LEVELS
015800*    ARE KEPT FOR CONSISTENCY WITH THE REST OF THE SUITE AND AS A
015900*    HOOK FOR A FUTURE STATUS CHECK IF ONE IS EVER ADDED.
016000     05  PFCODE                  PIC X(2).
016100         88  PF-OK          VALUE "00".
016200         88  PF-EOF          VALUE "10".
016300     05  TFCODE                  PIC X(2).
016400         88  TF-OK          VALUE "00".
016500         88  TF-EOF          VALUE "10".
016600     05  OFCODE                  PIC X(2).
016700         88  OF-OK          VALUE "00".
016800
016900** LINE SEQUENTIAL FILE
017000*    PERSON.CPY CARRIES THE PERSON-RECORD LAYOUT USED BY BOTH
017100*    PERSON-FILE AND PERSON-OUT-FILE - IT IS THE SAME 01-LEVEL ON
017200*    INPUT AND ON OUTPUT, NOT TWO SEPARATE COPYBOOKS.
017300 COPY PERSON.
017400
017500*    PERSTRN.CPY CARRIES THE TRANSACTION LAYOUT AND ITS ACTION-
017600*    CODE 88-LEVELS (PERSTRN-ADD/PERSTRN-UPDATE/PERSTRN-DELETE/
017700*    PERSTRN-DELETE-FIRST) TESTED BY THE EVALUATE IN 100-MAINLINE.
017800** LINE SEQUENTIAL FILE
017900 COPY PERSTRN.
018000
018100*    THE WHOLE PERSON DIRECTORY, IN MEMORY, FOR THE DURATION OF
018200*    THE RUN.  EVERY ADD/UPDATE/DELETE/DELETE-FIRST TRANSACTION
018300*    IS APPLIED AGAINST THIS TABLE, NOT AGAINST THE DISK FILE -
018400*    THE DISK FILE IS ONLY WRITTEN ONCE, AT THE VERY END, FROM
018500*    WHATEVER IS LEFT IN THE TABLE.
018600 01  PERSON-WORK-TABLE.
018700     05  PERSON-TABLE-ROW OCCURS 5000 TIMES
018800                 INDEXED BY PER-IDX PER-SRCH-IDX.
018900*    FIRST-NAME/LAST-NAME TOGETHER FORM THE DIRECTORY KEY FOR
019000*    EVERY SEARCH IN THIS PROGRAM - THERE IS NO SEPARATE KEY
019100*    FIELD, NO KEY COMPRESSION, AND NO CASE-FOLDING ON THE
019200*    COMPARE; "SMITH" AND "Smith" ARE TWO DIFFERENT PEOPLE AS
019300*    FAR AS THIS PROGRAM IS CONCERNED.
019400        10  WT-FIRST-NAME        PIC X(30).
019500         10  WT-LAST-NAME         PIC X(30).
019600         10  WT-ADDRESS           PIC X(60).
019700         10  WT-CITY              PIC X(30).
019800         10  WT-ZIP-CODE          PIC X(10).
019900         10  WT-PHONE-NUMBER      PIC X(20).
020000*    EMAIL-ADDRESS WAS ADDED TO THE LAYOUT ON THE 06/19/03
020100*    CHANGE - SEE THE CHANGE LOG.  IT CARRIES FORWARD UNCHANGED
020200*    ON AN UPDATE TRANSACTION UNLESS THE TRANSACTION SUPPLIES A
020300*    NEW VALUE.
020400        10  WT-EMAIL-ADDRESS     PIC X(50).
020500         10  FILLER               PIC X(20).
020600
020700*    ALL THREE OF THE SWITCHES BELOW FOLLOW THE SAME SHOP
020800*    CONVENTION - VALUE SPACE MEANS "KEEP GOING", VALUE "N" OR
020900*    "Y" IS THE TERMINAL STATE.  NONE OF THEM ARE RESET BETWEEN
021000*    RUNS; THEY ARE FRESH EVERY TIME THE PROGRAM IS LOADED.
021100*
021200*    "N" ONCE THE LAST PERSON-FILE RECORD HAS BEEN READ DURING
021300*    THE INITIAL TABLE LOAD; BLANK (MORE-PERSON-RECS) UNTIL THEN.
021400 01  MORE-PERSON-SW              PIC X(01) VALUE SPACE.
021500     88  NO-MORE-PERSON-RECS         VALUE "N".
021600     88  MORE-PERSON-RECS            VALUE " ".
021700*    SAME IDEA, FOR THE TRANSACTION FILE DRIVING 100-MAINLINE.
021800 01  MORE-PERSTRN-SW             PIC X(01) VALUE SPACE.
021900     88  NO-MORE-PERSTRN-RECS        VALUE "N".
022000     88  MORE-PERSTRN-RECS           VALUE " ".
022100*    SET BY ANY OF THE TABLE-SCAN PARAGRAPHS (320/420/460) THE
022200*    MOMENT A ROW MATCHING THE TRANSACTION'S NAME IS FOUND.
022300 01  MATCH-FOUND-SW              PIC X(01) VALUE SPACE.
022400     88  ROW-MATCH-FOUND             VALUE "Y".
022500     88  NO-ROW-MATCH-FOUND          VALUE "N".
022600
022700*    END-OF-RUN COUNTS, DISPLAYED BY 900-CLEANUP.  NO BALANCING
022800*    IS DONE AGAINST THEM - SEE THE REMARKS ABOVE.
022900 01  COUNTERS-AND-ACCUMULATORS.
023000*    RECORDS-READ IS SET ONCE DURING THE INITIAL LOAD AND NEVER
023100*    TOUCHED AGAIN.  TRANS-READ ACCUMULATES OVER THE WHOLE RUN.
023200*    TABLE-ROW-COUNT IS THE ONE TRULY LIVE COUNTER - IT GOES UP
023300*    ON EVERY ADD AND DOWN ON EVERY DELETE, AND IS WHAT GETS
023400*    DISPLAYED AT 900-CLEANUP AS THE FINAL MASTER ROW COUNT.
023500     05  RECORDS-READ             PIC S9(7) COMP.
023600     05  TRANS-READ               PIC S9(7) COMP.
023700     05  TABLE-ROW-COUNT          PIC S9(7) COMP.
023800*    PULLED VIA ACCEPT FROM DATE AT 000-HOUSEKEEPING - CARRIED IN
023900*    WORKING STORAGE BUT NOT CURRENTLY WRITTEN TO ANY OUTPUT; LEFT
024000*    IN PLACE SINCE THE REWRITE PARAGRAPH HAS NEEDED IT BEFORE.
024100     05  WS-DATE                  PIC 9(6).
024200
024300 COPY ABENDREC.
024400
024500 PROCEDURE DIVISION.
024600*    MAINLINE SHAPE IS THE SAME THREE-STEP PATTERN EVERY BATCH
024700*    MAINTENANCE JOB IN THIS SHOP FOLLOWS - OPEN AND LOAD, APPLY
024800*    TRANSACTIONS, REWRITE THE MASTER, THEN REPORT AND CLOSE.
024900     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
025000     PERFORM 100-MAINLINE THRU 100-EXIT
025100             UNTIL NO-MORE-PERSTRN-RECS.
025200     PERFORM 800-REWRITE-PERSON-TABLE THRU 800-EXIT.
025300     PERFORM 900-CLEANUP THRU 900-EXIT.
025400     MOVE ZERO TO RETURN-CODE.
025500     GOBACK.
025600
025700 000-HOUSEKEEPING.
025800**** OPENS ALL FOUR FILES, LOADS THE ENTIRE PERSON MASTER INTO
025900**** PERSON-WORK-TABLE, AND PRIMES THE READ ON THE TRANSACTION
026000**** FILE SO 100-MAINLINE CAN START WITH A RECORD ALREADY IN
026100**** PERSON-TRANS-RECORD.
026200     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
026300     DISPLAY "******** BEGIN JOB PERSUPDT ********".
026400*    RUN DATE IS NOT USED BY ANY EDIT IN THIS PROGRAM - THE
026500*    DIRECTORY HAS NO DATE-SENSITIVE FIELDS - BUT IS KEPT FOR
026600*    CONSISTENCY WITH EVERY OTHER BATCH JOB IN THIS SUITE.
026700     ACCEPT  WS-DATE FROM DATE.
026800*    MASTER AND TRANSACTION FILES ARE INPUT ONLY - NEITHER ONE
026900*    IS EVER REWRITTEN IN PLACE.  THE NEW MASTER IS A SEPARATE
027000*    OUTPUT FILE BUILT FROM THE WORKING TABLE AT 800-REWRITE-
027100*    PERSON-TABLE, NOT A REWRITE OF PERSON-FILE ITSELF.
027200     OPEN INPUT  PERSON-FILE, PERSON-TRANS-FILE.
027300     OPEN OUTPUT PERSON-OUT-FILE, SYSOUT.
027400
027500     INITIALIZE COUNTERS-AND-ACCUMULATORS.
027600*    FIRST EMPTY SLOT IN THE TABLE - THE LOAD PARAGRAPH ADVANCES
027700*    THIS AS EACH MASTER RECORD IS FILED.
027800     SET PER-IDX TO 1.
027900*    LOADS THE WHOLE DIRECTORY BEFORE A SINGLE TRANSACTION IS
028000*    READ - THE TABLE MUST BE COMPLETE BEFORE 100-MAINLINE CAN
028100*    SAFELY SEARCH IT.
028200     PERFORM 050-LOAD-PERSON-TABLE THRU 050-EXIT
028300             UNTIL NO-MORE-PERSON-RECS.
028400
028500*    PRIMING READ - 100-MAINLINE'S PERFORM UNTIL TESTS
028600*    NO-MORE-PERSTRN-RECS BEFORE DOING ANY WORK, SO THE FIRST
028700*    TRANSACTION RECORD HAS TO ALREADY BE SITTING IN STORAGE.
028800     READ PERSON-TRANS-FILE INTO PERSON-TRANS-RECORD
028900         AT END
029000             MOVE "N" TO MORE-PERSTRN-SW
029100             GO TO 000-EXIT
029200     END-READ
029300     ADD +1 TO TRANS-READ.
029400 000-EXIT.
029500     EXIT.
029600
029700 050-LOAD-PERSON-TABLE.
029800**** FILES ONE PERSON-FILE RECORD INTO THE NEXT AVAILABLE TABLE
029900**** ROW.  CALLED REPEATEDLY BY 000-HOUSEKEEPING UNTIL THE
030000**** MASTER IS EXHAUSTED.
030100     MOVE "050-LOAD-PERSON-TABLE" TO PARA-NAME.
030200     READ PERSON-FILE INTO PERSON-RECORD
030300         AT END
030400             MOVE "N" TO MORE-PERSON-SW
030500             GO TO 050-EXIT
030600     END-READ
030700
030800     ADD +1 TO RECORDS-READ, TABLE-ROW-COUNT.
030900*    FIELD-BY-FIELD MOVE RATHER THAN A GROUP MOVE - PERSON-RECORD
031000*    AND PERSON-TABLE-ROW ARE LAID OUT THE SAME WAY BUT ARE NOT
031100*    THE SAME RECORD, SO A GROUP MOVE WOULD NOT LINE UP.
031200*    PER-IDX IS LEFT POINTING AT THIS ROW ON RETURN - THE NEXT
031300*    SET PER-IDX UP BY 1 BELOW MOVES IT TO THE NEXT EMPTY SLOT.
031400     MOVE FIRST-NAME     TO WT-FIRST-NAME(PER-IDX).
031500     MOVE LAST-NAME      TO WT-LAST-NAME(PER-IDX).
031600     MOVE ADDRESS        TO WT-ADDRESS(PER-IDX).
031700     MOVE CITY           TO WT-CITY(PER-IDX).
031800     MOVE ZIP-CODE       TO WT-ZIP-CODE(PER-IDX).
031900     MOVE PHONE-NUMBER   TO WT-PHONE-NUMBER(PER-IDX).
032000     MOVE EMAIL-ADDRESS  TO WT-EMAIL-ADDRESS(PER-IDX).
032100     SET PER-IDX UP BY 1.
032200 050-EXIT.
032300     EXIT.
032400
032500 100-MAINLINE.
032600**** ONE PASS OF THIS PARAGRAPH APPLIES ONE TRANSACTION RECORD,
032700**** THEN READS THE NEXT ONE.  THE ACTION CODE ON THE RECORD
032800**** JUST APPLIED SELECTS WHICH OF THE FOUR UPDATE PARAGRAPHS
032900**** RUNS; THERE IS NO DEFAULT BRANCH BECAUSE PERSTRN-ACTION-CODE
033000**** IS EDITED BEFORE THIS FILE EVER REACHES THIS JOB.
033100     MOVE "100-MAINLINE" TO PARA-NAME.
033200*    ACTION CODE VALUES ARE "A" ADD, "U" UPDATE, "D" DELETE (ALL
033300*    MATCHES), AND "F" DELETE-FIRST (FIRST MATCH ONLY) - SEE
033400*    PERSTRN.CPY FOR THE 88-LEVEL CONDITION NAMES TESTED HERE.
033500     EVALUATE TRUE
033600         WHEN PERSTRN-ADD
033700             PERFORM 200-ADD-PERSON-RTN THRU 200-EXIT
033800         WHEN PERSTRN-UPDATE
033900             PERFORM 300-UPDATE-PERSON-RTN THRU 300-EXIT
034000         WHEN PERSTRN-DELETE
034100             PERFORM 400-DELETE-PERSON-RTN THRU 400-EXIT
034200         WHEN PERSTRN-DELETE-FIRST
034300             PERFORM 450-DELETE-FIRST-PERSON-RTN THRU 450-EXIT
034400     END-EVALUATE.
034500
034600*    ADVANCE TO THE NEXT TRANSACTION FOR THE NEXT PASS OF THIS
034700*    PARAGRAPH; AT END DROPS OUT OF THE PERFORM UNTIL IN THE
034800*    MAINLINE.
034900     READ PERSON-TRANS-FILE INTO PERSON-TRANS-RECORD
035000         AT END
035100             MOVE "N" TO MORE-PERSTRN-SW
035200             GO TO 100-EXIT
035300     END-READ
035400     ADD +1 TO TRANS-READ.
035500 100-EXIT.
035600     EXIT.
035700
035800 200-ADD-PERSON-RTN.
035900**** ADD NEVER CHECKS FOR A DUPLICATE - MATCHES THE SOURCE
036000**** SYSTEM'S SAVE OPERATION EXACTLY.  A PERSON CAN LEGITIMATELY
036100**** APPEAR MORE THAN ONCE IN THIS DIRECTORY (E.G. TWO FAMILY
036200**** MEMBERS WITH THE SAME NAME AT DIFFERENT ADDRESSES), SO THIS
036300**** IS NOT TREATED AS AN ERROR CONDITION.
036400     MOVE "200-ADD-PERSON-RTN" TO PARA-NAME.
036500*    NOTE THE TRANSACTION'S FIRST-NAME/LAST-NAME FIELDS ARE
036600*    MOVED EXACTLY AS RECEIVED - NO EDIT, NO TRIM, NO FOLD.  A
036700*    TRANSACTION THAT ARRIVES WITH STRAY TRAILING SPACE IN THE
036800*    NAME WILL CARRY THAT SPACE INTO THE DIRECTORY PERMANENTLY.
036900*    GUARD AGAINST RUNNING OFF THE END OF THE TABLE - SHOULD
037000*    NEVER HAPPEN AT CURRENT DIRECTORY VOLUMES BUT THE ABEND IS
037100*    CHEAP INSURANCE AGAINST A SILENT SUBSCRIPT OVERRUN.
037200     IF TABLE-ROW-COUNT >= 5000
037300*        TABLE-ROW-COUNT IS PIC S9(7) COMP SO THE COMPARE ITSELF
037400*        CAN NEVER OVERFLOW - ONLY THE TABLE OCCURS CLAUSE LIMITS
037500*        HOW FAR THIS RUN CAN GROW THE DIRECTORY.
037600         MOVE "** PERSON-TABLE FULL ON ADD" TO ABEND-REASON
037700         GO TO 1000-ABEND-RTN.
037800
037900*    ADD THEN SET, NOT SET THEN ADD - TABLE-ROW-COUNT MUST
038000*    ALREADY REFLECT THE NEW ROW BEFORE PER-IDX IS POINTED AT IT.
038100     ADD +1 TO TABLE-ROW-COUNT.
038200     SET PER-IDX TO TABLE-ROW-COUNT.
038300*    NEW ROW GOES ON THE END OF THE TABLE - NO SEARCH, NO
038400*    INSERTION POINT TO WORK OUT.
038500     MOVE PERSTRN-FIRST-NAME      TO WT-FIRST-NAME(PER-IDX).
038600     MOVE PERSTRN-LAST-NAME       TO WT-LAST-NAME(PER-IDX).
038700     MOVE PERSTRN-ADDRESS         TO WT-ADDRESS(PER-IDX).
038800     MOVE PERSTRN-CITY            TO WT-CITY(PER-IDX).
038900     MOVE PERSTRN-ZIP-CODE        TO WT-ZIP-CODE(PER-IDX).
039000     MOVE PERSTRN-PHONE-NUMBER    TO WT-PHONE-NUMBER(PER-IDX).
039100     MOVE PERSTRN-EMAIL-ADDRESS   TO WT-EMAIL-ADDRESS(PER-IDX).
039200 200-EXIT.
039300     EXIT.
039400
039500 300-UPDATE-PERSON-RTN.
039600**** REPLACES THE FIRST ROW WHOSE NAME MATCHES EXACTLY.  IF
039700**** NOTHING MATCHES THIS IS A SILENT NO-OP - NO REJECT IS
039800**** COUNTED AND THE CALLER IS NOT TOLD.  ONLY
039900**** THE NON-KEY FIELDS ARE REPLACED; FIRST-NAME AND LAST-NAME
040000**** ON THE MATCHED ROW ARE LEFT EXACTLY AS THEY WERE.
040100     MOVE "300-UPDATE-PERSON-RTN" TO PARA-NAME.
040200*    MATCH-FOUND-SW IS SHARED BY THIS PARAGRAPH AND BY 450 BELOW
040300*    - ALWAYS RESET TO "N" BEFORE A NEW SCAN STARTS, NEVER
040400*    ASSUMED LEFT OVER FROM A PRIOR TRANSACTION.
040500     MOVE "N" TO MATCH-FOUND-SW.
040600*    VARYING PERFORM RATHER THAN SEARCH - THIS PROGRAM'S
040700*    STANDARD IDIOM FOR A LINEAR TABLE SCAN WHEN THE MATCH TEST
040800*    IS MORE THAN A SINGLE-FIELD EQUAL COMPARE.
040900     PERFORM 320-FIND-PERSON-RTN THRU 320-EXIT
041000         VARYING PER-SRCH-IDX FROM 1 BY 1
041100         UNTIL PER-SRCH-IDX > TABLE-ROW-COUNT
041200            OR ROW-MATCH-FOUND.
041300
041400*    PER-SRCH-IDX IS STILL POINTING AT THE MATCHING ROW HERE -
041500*    THE PERFORM ABOVE STOPPED AS SOON AS ROW-MATCH-FOUND WENT
041600*    TO "Y", BEFORE THE INDEX WAS ADVANCED PAST IT.
041700*    ONLY THE FIVE NON-KEY FIELDS BELOW ARE EVER REPLACED ON AN
041800*    UPDATE - THE KEY FIELDS (WT-FIRST-NAME/WT-LAST-NAME) ARE
041900*    NEVER TOUCHED BY THIS PARAGRAPH, BY DESIGN; RENAMING A
042000*    PERSON IS NOT SOMETHING THIS TRANSACTION SET SUPPORTS.
042100     IF ROW-MATCH-FOUND
042200         MOVE PERSTRN-ADDRESS       TO WT-ADDRESS(PER-SRCH-IDX)
042300         MOVE PERSTRN-CITY          TO WT-CITY(PER-SRCH-IDX)
042400         MOVE PERSTRN-ZIP-CODE      TO WT-ZIP-CODE(PER-SRCH-IDX)
042500         MOVE PERSTRN-PHONE-NUMBER
042600                              TO WT-PHONE-NUMBER(PER-SRCH-IDX)
042700         MOVE PERSTRN-EMAIL-ADDRESS
042800                              TO WT-EMAIL-ADDRESS(PER-SRCH-IDX).
042900 300-EXIT.
043000     EXIT.
043100
043200 320-FIND-PERSON-RTN.
043300**** ONE-ROW TEST, DRIVEN OUT OF LINE BY THE VARYING PERFORM IN
043400**** 300-UPDATE-PERSON-RTN - NOT CALLED FROM ANYWHERE ELSE.
043500     MOVE "320-FIND-PERSON-RTN" TO PARA-NAME.
043600*    EXACT, CASE-SENSITIVE COMPARE ON BOTH NAME FIELDS - NO
043700*    TRIM, NO FOLD, NO PARTIAL MATCH.  A SINGLE TRAILING SPACE
043800*    DIFFERENCE IS ENOUGH TO MISS A MATCH HERE.
043900     IF WT-FIRST-NAME(PER-SRCH-IDX) = PERSTRN-FIRST-NAME
044000        AND WT-LAST-NAME(PER-SRCH-IDX) = PERSTRN-LAST-NAME
044100         MOVE "Y" TO MATCH-FOUND-SW.
044200 320-EXIT.
044300     EXIT.
044400
044500 400-DELETE-PERSON-RTN.
044600**** REMOVES EVERY ROW MATCHING THE TRANSACTION'S NAME.  THE
044700**** TABLE IS COMPRESSED IN PLACE ONE MATCH AT A TIME SO THE
044800**** SURVIVING ROWS STAY IN THEIR ORIGINAL RELATIVE ORDER - SEE
044900**** 440-COMPRESS-TABLE-RTN FOR HOW THE SLIDE-DOWN WORKS.
045000     MOVE "400-DELETE-PERSON-RTN" TO PARA-NAME.
045100     SET PER-SRCH-IDX TO 1.
045200*    NOTE THIS IS A PLAIN PERFORM UNTIL, NOT A VARYING PERFORM -
045300*    420-DELETE-SCAN-RTN ITSELF DECIDES WHETHER TO ADVANCE
045400*    PER-SRCH-IDX, SINCE A COMPRESSED ROW MUST BE RE-TESTED.
045500     PERFORM 420-DELETE-SCAN-RTN THRU 420-EXIT
045600         UNTIL PER-SRCH-IDX > TABLE-ROW-COUNT.
045700 400-EXIT.
045800     EXIT.
045900
046000 420-DELETE-SCAN-RTN.
046100**** ONE ROW PER CALL.  A MATCH COMPRESSES THE TABLE AND LEAVES
046200**** THE INDEX WHERE IT IS SO THE ROW THAT SLID INTO THIS SLOT
046300**** GETS ITS OWN TURN; A NON-MATCH JUST STEPS THE INDEX.
046400     MOVE "420-DELETE-SCAN-RTN" TO PARA-NAME.
046500*    A HIT LEAVES PER-SRCH-IDX UNCHANGED SO THE ROW SLIDING DOWN
046600*    INTO THIS SLOT (SEE 440/445 BELOW) GETS COMPARED NEXT PASS;
046700*    A MISS IS THE ONLY CASE WHERE THE INDEX ADVANCES.
046800     IF WT-FIRST-NAME(PER-SRCH-IDX) = PERSTRN-FIRST-NAME
046900        AND WT-LAST-NAME(PER-SRCH-IDX) = PERSTRN-LAST-NAME
047000         PERFORM 440-COMPRESS-TABLE-RTN THRU 440-EXIT
047100     ELSE
047200         SET PER-SRCH-IDX UP BY 1.
047300 420-EXIT.
047400     EXIT.
047500
047600 440-COMPRESS-TABLE-RTN.
047700**** SHARED BY 420 (DELETE-ALL) AND 460 (DELETE-FIRST).  SLIDES
047800**** EVERY ROW AFTER THE DELETED ONE DOWN BY ONE SLOT, THEN
047900**** SHRINKS THE ROW COUNT.  NO FLAG BYTE IS USED TO MARK A ROW
048000**** DELETED - THE TABLE ITSELF IS ALWAYS A CONTIGUOUS, CURRENT
048100**** VIEW OF THE DIRECTORY.
048200     MOVE "440-COMPRESS-TABLE-RTN" TO PARA-NAME.
048300*    THE SLIDE RUNS FROM THE DELETED ROW'S POSITION TO ONE SHORT
048400*    OF THE CURRENT END OF THE TABLE - EACH PASS PULLS THE NEXT
048500*    ROW DOWN ONE SLOT, SO BY THE TIME THE LOOP ENDS THE DELETED
048600*    ROW'S SLOT HOLDS WHAT USED TO BE THE LAST ROW'S NEIGHBOR.
048700     PERFORM 445-SLIDE-ROW-RTN THRU 445-EXIT
048800         VARYING PER-IDX FROM PER-SRCH-IDX BY 1
048900         UNTIL PER-IDX >= TABLE-ROW-COUNT.
049000     SUBTRACT 1 FROM TABLE-ROW-COUNT.
049100**** LEAVE PER-SRCH-IDX WHERE IT IS - THE ROW THAT SLID DOWN
049200**** INTO THIS SLOT HAS NOT BEEN COMPARED YET.
049300 440-EXIT.
049400     EXIT.
049500
049600 445-SLIDE-ROW-RTN.
049700**** MOVES ONE ROW DOWN BY ONE SLOT.  DRIVEN OUT OF LINE BY THE
049800**** VARYING PERFORM IN 440-COMPRESS-TABLE-RTN SO THE LOOP NEVER
049900**** USES AN INLINE PERFORM BODY.
050000     MOVE "445-SLIDE-ROW-RTN" TO PARA-NAME.
050100*    GROUP MOVE OF THE WHOLE TABLE ROW - FIRST-NAME THROUGH THE
050200*    TRAILING FILLER - ONE SLOT TOWARD THE FRONT OF THE TABLE.
050300     MOVE PERSON-TABLE-ROW(PER-IDX + 1)
050400       TO PERSON-TABLE-ROW(PER-IDX).
050500 445-EXIT.
050600     EXIT.
050700
050800 450-DELETE-FIRST-PERSON-RTN.
050900**** REMOVES ONLY THE FIRST MATCHING ROW, THEN STOPS SCANNING -
051000**** THE FIX MADE IN THE 09/02/96 CHANGE-LOG ENTRY ABOVE.
051100     MOVE "450-DELETE-FIRST-PERSON-RTN" TO PARA-NAME.
051200*    SAME SWITCH USED BY 300-UPDATE-PERSON-RTN'S SEARCH - RESET
051300*    HERE BECAUSE THIS PARAGRAPH RUNS ITS OWN INDEPENDENT SCAN.
051400     MOVE "N" TO MATCH-FOUND-SW.
051500     SET PER-SRCH-IDX TO 1.
051600     PERFORM 460-DELETE-FIRST-SCAN-RTN THRU 460-EXIT
051700         UNTIL PER-SRCH-IDX > TABLE-ROW-COUNT
051800            OR ROW-MATCH-FOUND.
051900 450-EXIT.
052000     EXIT.
052100
052200 460-DELETE-FIRST-SCAN-RTN.
052300**** STOPS THE OUTER PERFORM AS SOON AS ONE MATCH IS COMPRESSED
052400**** OUT, UNLIKE 420 WHICH KEEPS GOING TO THE END OF THE TABLE.
052500     MOVE "460-DELETE-FIRST-SCAN-RTN" TO PARA-NAME.
052600*    SETTING MATCH-FOUND-SW HERE IS WHAT STOPS 450'S OUTER
052700*    PERFORM UNTIL AFTER THE FIRST HIT - WITHOUT IT THIS
052800*    PARAGRAPH WOULD BEHAVE EXACTLY LIKE 420 AND DELETE EVERY
052900*    MATCHING ROW INSTEAD OF JUST THE FIRST ONE.
053000     IF WT-FIRST-NAME(PER-SRCH-IDX) = PERSTRN-FIRST-NAME
053100        AND WT-LAST-NAME(PER-SRCH-IDX) = PERSTRN-LAST-NAME
053200         MOVE "Y" TO MATCH-FOUND-SW
053300         PERFORM 440-COMPRESS-TABLE-RTN THRU 440-EXIT
053400     ELSE
053500         SET PER-SRCH-IDX UP BY 1.
053600 460-EXIT.
053700     EXIT.
053800
053900 800-REWRITE-PERSON-TABLE.
054000**** THE TABLE, IN ITS CURRENT (POSSIBLY REORDERED-BY-DELETE)
054100**** SEQUENCE, BECOMES THE NEW PERSON MASTER.  RUNS EXACTLY ONCE,
054200**** AFTER EVERY TRANSACTION HAS BEEN APPLIED.
054300     MOVE "800-REWRITE-PERSON-TABLE" TO PARA-NAME.
054400*    WRITES THE TABLE TOP TO BOTTOM IN ITS CURRENT ORDER - NO
054500*    RE-SORT IS DONE HERE, SO THE NEW MASTER'S RECORD ORDER IS
054600*    WHATEVER ORDER THE ADDS/DELETES OF THIS RUN LEFT IT IN.
054700     PERFORM 820-WRITE-ROW-RTN THRU 820-EXIT
054800         VARYING PER-IDX FROM 1 BY 1
054900         UNTIL PER-IDX > TABLE-ROW-COUNT.
055000 800-EXIT.
055100     EXIT.
055200
055300 820-WRITE-ROW-RTN.
055400**** WRITES ONE TABLE ROW AS ONE PERSON-OUT-FILE RECORD.  DRIVEN
055500**** OUT OF LINE BY THE VARYING PERFORM ABOVE.
055600     MOVE "820-WRITE-ROW-RTN" TO PARA-NAME.
055700     MOVE WT-FIRST-NAME(PER-IDX)     TO FIRST-NAME.
055800     MOVE WT-LAST-NAME(PER-IDX)      TO LAST-NAME.
055900     MOVE WT-ADDRESS(PER-IDX)        TO ADDRESS.
056000     MOVE WT-CITY(PER-IDX)           TO CITY.
056100     MOVE WT-ZIP-CODE(PER-IDX)       TO ZIP-CODE.
056200     MOVE WT-PHONE-NUMBER(PER-IDX)   TO PHONE-NUMBER.
056300     MOVE WT-EMAIL-ADDRESS(PER-IDX)  TO EMAIL-ADDRESS.
056400*    PERSON-RECORD IS THE SAME COPYBOOK LAYOUT USED ON INPUT AT
056500*    050-LOAD-PERSON-TABLE - WRITING FROM IT HERE KEEPS THE
056600*    OUTPUT RECORD'S LAYOUT IDENTICAL TO WHAT WAS READ IN.
056700     WRITE PERSON-REC-OUT FROM PERSON-RECORD.
056800 820-EXIT.
056900     EXIT.
057000
057100 700-CLOSE-FILES.
057200**** SHARED BY NORMAL END-OF-JOB (900-CLEANUP) AND THE ABEND
057300**** ROUTINE (1000-ABEND-RTN) SO AN ABEND STILL CLOSES WHATEVER
057400**** FILES ARE OPEN BEFORE THE JOB GOES DOWN.
057500     MOVE "700-CLOSE-FILES" TO PARA-NAME.
057600*    SYSOUT IS CLOSED HERE EVEN ON THE NORMAL PATH, WHERE IT WAS
057700*    NEVER WRITTEN TO - CLOSING AN UNUSED OUTPUT FILE IS HARMLESS
057800*    AND SAVES A SPECIAL CASE IN THIS SHARED PARAGRAPH.
057900     CLOSE PERSON-FILE, PERSON-TRANS-FILE,
058000           PERSON-OUT-FILE, SYSOUT.
058100 700-EXIT.
058200     EXIT.
058300
058400 900-CLEANUP.
058500**** NORMAL END OF JOB - CLOSES FILES AND DISPLAYS THE RUN'S
058600**** COUNTS TO THE JOB LOG.  NO TRAILER RECORD, NO BALANCING -
058700**** SEE THE REMARKS AT THE TOP OF THIS PROGRAM.
058800     MOVE "900-CLEANUP" TO PARA-NAME.
058900     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
059000
059100     DISPLAY "** PERSON RECORDS READ **".
059200     DISPLAY RECORDS-READ.
059300     DISPLAY "** TRANSACTIONS READ **".
059400     DISPLAY TRANS-READ.
059500     DISPLAY "** PERSON RECORDS WRITTEN **".
059600*    TABLE-ROW-COUNT AT THIS POINT IS THE FINAL ROW COUNT AFTER
059700*    ALL ADDS AND DELETES - IT WILL NOT GENERALLY EQUAL
059800*    RECORDS-READ, AND THAT IS EXPECTED, NOT AN ERROR.
059900     DISPLAY TABLE-ROW-COUNT.
060000
060100     DISPLAY "******** NORMAL END OF JOB PERSUPDT ********".
060200 900-EXIT.
060300     EXIT.
060400
060500 1000-ABEND-RTN.
060600**** COMMON ABEND EXIT FOR THIS PROGRAM - WRITES THE REASON/
060700**** EXPECTED/ACTUAL TRIPLET TO SYSOUT, CLOSES WHAT IS OPEN, AND
060800**** FORCES A DIVIDE-BY-ZERO SO THE SYSTEM DUMP SHOWS EXACTLY
060900**** WHERE IN THE PROGRAM THE ABEND WAS RAISED FROM.
061000*    ONLY 200-ADD-PERSON-RTN EVER BRANCHES HERE IN THIS PROGRAM,
061100*    WHEN THE TABLE IS FULL - THERE IS NO FILE-STATUS CHECKING
061200*    ABEND PATH BECAUSE LINE SEQUENTIAL READS/WRITES IN THIS SHOP
061300*    ARE NOT EXPECTED TO FAIL SHORT OF A DASD OUTAGE.
061400     WRITE SYSOUT-REC FROM ABEND-REC.
061500     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
061600     DISPLAY "*** ABNORMAL END OF JOB-PERSUPDT ***" UPON CONSOLE.
061700     MOVE 16 TO RETURN-CODE.
061800*    DIVIDE-BY-ZERO IS DELIBERATE - IT FORCES A SYSTEM ABEND SO
061900*    THE DUMP SHOWS THIS EXACT POINT IN THE PROGRAM, NOT JUST
062000*    "RETURN-CODE 16" WITH NO STACK TO LOOK AT.
062100     DIVIDE ZERO-VAL INTO ONE-VAL.
