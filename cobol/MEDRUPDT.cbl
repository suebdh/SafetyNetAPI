000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  MEDRUPDT.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 05/11/97.
000700 DATE-COMPILED. 05/11/97.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM MAINTAINS THE MEDICAL RECORD MASTER FILE -
001300*          ONE ENTRY PER RESIDENT WITH MEDICATIONS AND/OR
001400*          ALLERGIES ON FILE.  IT LOADS THE CURRENT MASTER INTO A
001500*          WORKING TABLE, APPLIES ONE RUN'S WORTH OF TRANSACTIONS
001600*          AGAINST THE TABLE, AND REWRITES THE TABLE BACK OUT AS
001700*          THE NEW MASTER.
001800*
001900*          THE KEY IS FIRST-NAME + LAST-NAME, MATCHED CASE-
002000*          INSENSITIVE -
002100*
002200*            ADD      - REJECTED IF THE NAME IS ALREADY ON FILE
002300*            UPDATE   - REJECTED IF THE NAME IS NOT ON FILE,
002400*                       OTHERWISE REPLACES BIRTHDATE, MEDICATIONS
002500*                       AND ALLERGIES ON THE FIRST MATCH
002600*            DELETE   - REJECTED IF THE NAME IS NOT ON FILE,
002700*                       OTHERWISE REMOVES EVERY ROW WITH THAT
002800*                       NAME
002900*
003000*          END OF RUN COUNTS OF ADDS/UPDATES/DELETES/REJECTS ARE
003100*          DISPLAYED TO SYSOUT.  A REJECT DOES NOT ABEND THE RUN.
003200*
003300*          WHY THIS RUN REJECTS RATHER THAN ABENDS ON A BAD
003400*          TRANSACTION - A BATCH OF OVERNIGHT UPDATES FROM THE
003500*          NURSING STATIONS CAN CARRY A HANDFUL OF TYPOS IN A
003600*          RESIDENT'S NAME WITHOUT THE WHOLE NIGHT'S RUN FAILING;
003700*          THE OPERATOR REVIEWS THE SYSOUT COUNTS IN THE MORNING
003800*          AND RE-KEYS WHATEVER WAS REJECTED.  ONLY A TABLE-FULL
003900*          CONDITION ON AN ADD STOPS THE JOB OUTRIGHT.
004000*
004100*               INPUT MASTER FILE      -   MEDICALRECORD-FILE
004200*               TRANSACTION FILE       -   MEDREC-TRANS-FILE
004300*               OUTPUT MASTER FILE     -   MEDREC-OUT-FILE
004400*               DUMP FILE              -   SYSOUT
004500*
004600*          THIS MASTER IS TREATED WITH THE SAME CARE AS THE FIRE
004700*          STATION COVERAGE MAP - A SILENTLY DROPPED ADD OR A
004800*          SILENTLY IGNORED UPDATE TO AN ALLERGY LIST IS NOT AN
004900*          ACCEPTABLE FAILURE MODE, SO EVERY BAD TRANSACTION IS
005000*          COUNTED AS A REJECT AND WRITTEN TO SYSOUT RATHER THAN
005100*          DROPPED WITHOUT A TRACE THE WAY THE PERSON DIRECTORY
005200*          RUN HANDLES ITS OWN BAD TRANSACTIONS.
005300*
005400******************************************************************
005500*    CHANGE LOG                                                  *
005600*    05/11/97 JS  ORIGINAL PROGRAM.                               CL00010
005700*             MODELED ON THE PERSON DIRECTORY RUN BUT WITH A      CL00010
005800*             UNIQUE KEY AND REJECT COUNTING, SAME AS THE FIRE    CL00010
005900*             STATION COVERAGE-MAP RUN.                           CL00010
006000*    12/03/98 RKL Y2K REVIEW - BIRTHDATE ALREADY CARRIES A FULL   CL00020
006100*             4-DIGIT CENTURY+YEAR (CCYYMMDD), NO CHANGE.         CL00020
006200*    04/30/99 RKL Y2K SIGN-OFF.                                  CL00030
006300*    09/18/01 DWP WIDENED MEDICATIONS/ALLERGIES FROM X(100) TO    CL00040
006400*             X(200) - PHARMACY FEED WAS TRUNCATING LONG LISTS.   CL00040
006500*             TICKET 3316.                                       CL00040
006600*             RESIDENTS ON SEVERAL LONG-TERM MEDICATIONS WERE     CL00040
006700*             GETTING THEIR LIST CUT OFF MID-ENTRY ON THE OLD     CL00040
006800*             X(100) FIELD.                                        CL00040
006900*    02/27/09 BTW REWORKED 400-DELETE TO COMPRESS THE TABLE IN    CL00050
007000*             PLACE INSTEAD OF FLAGGING ROWS DELETED.  TICKET     CL00050
007100*             5310.                                              CL00050
007200*             SAME CHANGE MADE THIS SAME WEEK TO PERSUPDT AND     CL00050
007300*             FSTNUPDT - SEE THOSE PROGRAMS' CHANGE LOGS.         CL00050
007400******************************************************************
007500
007600 ENVIRONMENT DIVISION.
007700 CONFIGURATION SECTION.
007800 SOURCE-COMPUTER. IBM-390.
007900 OBJECT-COMPUTER. IBM-390.
008000 SPECIAL-NAMES.
008100     C01 IS TOP-OF-FORM.
008200 INPUT-OUTPUT SECTION.
008300 FILE-CONTROL.
008400*    CONSOLE/DUMP OUTPUT - REJECT MESSAGES AND THE ABEND LINE.
008500     SELECT SYSOUT
008600     ASSIGN TO UT-S-SYSOUT
008700       ORGANIZATION IS SEQUENTIAL.
008800
008900*    CURRENT MEDICAL RECORD MASTER - INPUT ONLY, LOADED WHOLE
009000*    INTO MEDREC-WORK-TABLE AT THE START OF THE RUN.
009100     SELECT MEDICALRECORD-FILE
009200     ASSIGN TO UT-S-MEDREC
009300       ORGANIZATION IS LINE SEQUENTIAL
009400       ACCESS MODE IS SEQUENTIAL
009500       FILE STATUS IS MFCODE.
009600
009700*    ONE ADD/UPDATE/DELETE REQUEST PER RECORD, APPLIED IN FILE
009800*    ORDER AGAINST MEDREC-WORK-TABLE.
009900     SELECT MEDREC-TRANS-FILE
010000     ASSIGN TO UT-S-MEDRTRN
010100       ORGANIZATION IS LINE SEQUENTIAL
010200       ACCESS MODE IS SEQUENTIAL
010300       FILE STATUS IS TFCODE.
010400
010500*    THE NEW MASTER, WRITTEN AT 800-REWRITE-MEDREC-TABLE - FEEDS
010600*    TOMORROW NIGHT'S RUN AS MEDICALRECORD-FILE.
010700     SELECT MEDREC-OUT-FILE
010800     ASSIGN TO UT-S-MEDROUT
010900       ORGANIZATION IS LINE SEQUENTIAL
011000       ACCESS MODE IS SEQUENTIAL
011100       FILE STATUS IS OFCODE.
011200
011300 DATA DIVISION.
011400 FILE SECTION.
011500*    CARRIES REJECT MESSAGES AND THE ONE ABEND LINE THIS RUN CAN
011600*    PRODUCE.
011700 FD  SYSOUT
011800     RECORDING MODE IS F
011900     LABEL RECORDS ARE STANDARD
012000     RECORD CONTAINS 100 CHARACTERS
012100     BLOCK CONTAINS 0 RECORDS
012200     DATA RECORD IS SYSOUT-REC.
012300 01  SYSOUT-REC  PIC X(100).
012400
012500****** CURRENT MEDICAL RECORD MASTER, READ WHOLE INTO
012600****** MEDREC-TABLE AT START OF RUN.
012700 FD  MEDICALRECORD-FILE
012800     RECORD IS VARYING IN SIZE
012900     DATA RECORD IS MEDREC-IN.
013000*    500 BYTES - WIDE ENOUGH TO CARRY THE NAME FIELDS, BIRTHDATE,
013100*    AND BOTH THE MEDICATIONS AND ALLERGIES FREE-TEXT FIELDS AT
013200*    THEIR CURRENT X(200) WIDTH, PLUS THE COPYBOOK'S FILLER.
013300 01  MEDREC-IN                      PIC X(500).
013400
013500****** ONE MAINTENANCE REQUEST PER LINE, PROCESSED IN FILE
013600****** ORDER AGAINST MEDREC-TABLE.
013700 FD  MEDREC-TRANS-FILE
013800     RECORD IS VARYING IN SIZE
013900     DATA RECORD IS MEDRTRN-IN.
014000*    SAME WIDTH AS THE MASTER RECORD - THE TRANSACTION LAYOUT
014100*    ADDS ONLY AN ACTION CODE ON TOP OF THE SAME FIELD SET.
014200 01  MEDRTRN-IN                     PIC X(500).
014300
014400****** THE MEDICAL RECORD MASTER AS IT STANDS AFTER ALL OF THIS
014500****** RUN'S TRANSACTIONS HAVE BEEN APPLIED.
014600 FD  MEDREC-OUT-FILE
014700     RECORD IS VARYING IN SIZE
014800     DATA RECORD IS MEDREC-OUT.
014900*    SAME LAYOUT AS THE INPUT MASTER - THIS RUN DOES NOT CHANGE
015000*    THE MEDICAL RECORD FORMAT, ONLY ITS CONTENTS.
015100 01  MEDREC-OUT                     PIC X(500).
015200
015300 WORKING-STORAGE SECTION.
015400
015500 01  FILE-STATUS-CODES.
015600*    ONE STATUS FIELD PER FILE - MFCODE FOR THE MASTER, TFCODE FOR
015700*    THE TRANSACTION FILE, OFCODE FOR THE NEW MASTER BEING WRITTEN.
015800     05  MFCODE                  PIC X(2).
015900         88  MF-OK          VALUE "00".
016000         88  MF-EOF          VALUE "10".
016100     05  TFCODE                  PIC X(2).
016200         88  TF-OK          VALUE "00".
016300         88  TF-EOF          VALUE "10".
016400     05  OFCODE                  PIC X(2).
016500         88  OF-OK          VALUE "00".
016600
016700*    THE MEDICAL RECORD MASTER LAYOUT - NAME, BIRTHDATE, AND THE
016800*    TWO FREE-TEXT FIELDS WIDENED IN 2001 (SEE CHANGE LOG).
016900** LINE SEQUENTIAL FILE
017000 COPY MEDREC.
017100
017200*    THE TRANSACTION LAYOUT - SAME FIELD SET AS MEDREC PLUS THE
017300*    ADD/UPDATE/DELETE ACTION CODE.
017400** LINE SEQUENTIAL FILE
017500 COPY MEDRTRN.
017600
017700 01  MEDREC-WORK-TABLE.
017800*    5000 ROWS - SIZED TO THE SAME POPULATION AS THE PERSON
017900*    DIRECTORY, SINCE EVERY RESIDENT ON FILE COULD IN PRINCIPLE
018000*    HAVE A MEDICAL RECORD.
018100     05  MEDREC-TABLE-ROW OCCURS 5000 TIMES
018200                 INDEXED BY MR-IDX MR-SRCH-IDX.
018300         10  WT-MR-FIRST-NAME      PIC X(30).
018400*    UPPERCASED COPY OF THE FIRST NAME, BUILT AT LOAD TIME AND
018500*    AGAIN FOR EACH TRANSACTION - CARRIES NO OTHER PURPOSE THAN
018600*    MAKING THE NAME COMPARE CASE-INSENSITIVE.
018700         10  WT-MR-FIRST-NAME-UC   PIC X(30).
018800         10  WT-MR-LAST-NAME       PIC X(30).
018900         10  WT-MR-LAST-NAME-UC    PIC X(30).
019000         10  WT-MR-BIRTHDATE       PIC 9(08).
019100         10  WT-MR-MEDICATIONS     PIC X(200).
019200         10  WT-MR-ALLERGIES       PIC X(200).
019300         10  FILLER                PIC X(32).
019400
019500*    SET TO "N" AT 050-LOAD-MEDREC-TABLE WHEN THE MASTER IS
019600*    EXHAUSTED.
019700 01  MORE-MEDREC-SW              PIC X(01) VALUE SPACE.
019800     88  NO-MORE-MEDREC-RECS         VALUE "N".
019900     88  MORE-MEDREC-RECS            VALUE " ".
020000*    SET TO "N" AT 000-HOUSEKEEPING OR 100-MAINLINE WHEN THE
020100*    TRANSACTION FILE IS EXHAUSTED - DRIVES THE MAINLINE PERFORM
020200*    UNTIL TEST.
020300 01  MORE-MEDRTRN-SW             PIC X(01) VALUE SPACE.
020400     88  NO-MORE-MEDRTRN-RECS        VALUE "N".
020500     88  MORE-MEDRTRN-RECS           VALUE " ".
020600*    RAISED BY 220-FIND-MEDREC-RTN ON A KEY MATCH; TESTED BY THE
020700*    ADD AND UPDATE ROUTINES TO DECIDE ACCEPT OR REJECT.
020800 01  MATCH-FOUND-SW              PIC X(01) VALUE SPACE.
020900     88  ROW-MATCH-FOUND             VALUE "Y".
021000     88  NO-ROW-MATCH-FOUND          VALUE "N".
021100
021200*    THE CURRENT TRANSACTION'S NAME, UPPERCASED ONCE AT
021300*    100-MAINLINE AND COMPARED AGAINST EVERY ROW IN THE TABLE.
021400 01  WS-COMPARE-AREA.
021500     05  WS-TRANS-FIRST-NAME-UC   PIC X(30).
021600     05  WS-TRANS-LAST-NAME-UC    PIC X(30).
021700
021800 01  COUNTERS-AND-ACCUMULATORS.
021900     05  RECORDS-READ             PIC S9(7) COMP.
022000     05  TRANS-READ               PIC S9(7) COMP.
022100     05  TABLE-ROW-COUNT          PIC S9(7) COMP.
022200     05  ADD-COUNT                PIC S9(7) COMP VALUE ZERO.
022300     05  UPDATE-COUNT             PIC S9(7) COMP VALUE ZERO.
022400*    ALL FIVE COUNTERS ABOVE ARE DISPLAYED AT 900-CLEANUP SO THE
022500*    OPERATOR CAN RECONCILE TRANSACTIONS-IN AGAINST ADDS+UPDATES+
022600*    DELETES+REJECTS WITHOUT HAVING TO GO LOOK AT SYSOUT.
022700     05  DELETE-COUNT             PIC S9(7) COMP VALUE ZERO.
022800     05  REJECT-COUNT             PIC S9(7) COMP VALUE ZERO.
022900*    COUNTS HOW MANY ROWS IN THE WORK TABLE MATCHED THE TRANSACTION
023000*    KEY ON A DELETE - NORMALLY ONE, BUT THE NAME MATCH IS NOT
023100*    GUARANTEED UNIQUE SO 400-DELETE-MEDREC-RTN REMOVES EVERY ROW
023200*    THAT MATCHES, NOT JUST THE FIRST.
023300     05  WS-NAME-MATCH-COUNT      PIC S9(7) COMP VALUE ZERO.
023400     05  WS-DATE                  PIC 9(6).
023500
023600 COPY ABENDREC.
023700
023800 PROCEDURE DIVISION.
023900*    MAINLINE SEQUENCE - LOAD THE MASTER, APPLY EVERY TRANSACTION,
024000*    REWRITE THE MASTER, REPORT THE COUNTS, AND GO HOME.
024100     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
024200     PERFORM 100-MAINLINE THRU 100-EXIT
024300             UNTIL NO-MORE-MEDRTRN-RECS.
024400     PERFORM 800-REWRITE-MEDREC-TABLE THRU 800-EXIT.
024500     PERFORM 900-CLEANUP THRU 900-EXIT.
024600     MOVE ZERO TO RETURN-CODE.
024700     GOBACK.
024800
024900 000-HOUSEKEEPING.
025000     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
025100     DISPLAY "******** BEGIN JOB MEDRUPDT ********".
025200     ACCEPT  WS-DATE FROM DATE.
025300     OPEN INPUT  MEDICALRECORD-FILE, MEDREC-TRANS-FILE.
025400     OPEN OUTPUT MEDREC-OUT-FILE, SYSOUT.
025500
025600*    THE ENTIRE CURRENT MASTER IS PULLED INTO MEDREC-WORK-TABLE
025700*    BEFORE THE FIRST TRANSACTION IS EVEN READ - EVERY ADD/UPDATE/
025800*    DELETE BELOW WORKS AGAINST THE TABLE, NEVER AGAINST THE INPUT
025900*    FILE DIRECTLY.
026000     INITIALIZE COUNTERS-AND-ACCUMULATORS.
026100     SET MR-IDX TO 1.
026200     PERFORM 050-LOAD-MEDREC-TABLE THRU 050-EXIT
026300             UNTIL NO-MORE-MEDREC-RECS.
026400
026500*    PRIME THE READ - 100-MAINLINE PROCESSES THIS FIRST TRANSACTION
026600*    BEFORE READING THE NEXT ONE.
026700     READ MEDREC-TRANS-FILE INTO MEDREC-TRANS-RECORD
026800         AT END
026900             MOVE "N" TO MORE-MEDRTRN-SW
027000             GO TO 000-EXIT
027100     END-READ
027200     ADD +1 TO TRANS-READ.
027300 000-EXIT.
027400     EXIT.
027500
027600 050-LOAD-MEDREC-TABLE.
027700     MOVE "050-LOAD-MEDREC-TABLE" TO PARA-NAME.
027800     READ MEDICALRECORD-FILE INTO MEDICAL-RECORD
027900         AT END
028000             MOVE "N" TO MORE-MEDREC-SW
028100             GO TO 050-EXIT
028200     END-READ
028300
028400     ADD +1 TO RECORDS-READ, TABLE-ROW-COUNT.
028500     MOVE MEDREC-FIRST-NAME    TO WT-MR-FIRST-NAME(MR-IDX).
028600*    THE UPPERCASE SHADOW FIELDS ARE BUILT ONCE HERE ON LOAD AND
028700*    AGAIN FOR EACH TRANSACTION AT 100-MAINLINE, SO THE NAME MATCH
028800*    AT 220-FIND-MEDREC-RTN NEVER HAS TO CARE ABOUT CASE.
028900     MOVE MEDREC-FIRST-NAME    TO WT-MR-FIRST-NAME-UC(MR-IDX).
029000     INSPECT WT-MR-FIRST-NAME-UC(MR-IDX)
029100         CONVERTING "abcdefghijklmnopqrstuvwxyz"
029200                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
029300     MOVE MEDREC-LAST-NAME     TO WT-MR-LAST-NAME(MR-IDX).
029400     MOVE MEDREC-LAST-NAME     TO WT-MR-LAST-NAME-UC(MR-IDX).
029500     INSPECT WT-MR-LAST-NAME-UC(MR-IDX)
029600         CONVERTING "abcdefghijklmnopqrstuvwxyz"
029700                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
029800     MOVE MEDREC-BIRTHDATE     TO WT-MR-BIRTHDATE(MR-IDX).
029900     MOVE MEDREC-MEDICATIONS  TO WT-MR-MEDICATIONS(MR-IDX).
030000     MOVE MEDREC-ALLERGIES    TO WT-MR-ALLERGIES(MR-IDX).
030100     SET MR-IDX UP BY 1.
030200 050-EXIT.
030300     EXIT.
030400
030500 100-MAINLINE.
030600     MOVE "100-MAINLINE" TO PARA-NAME.
030700*    FIRST-NAME/LAST-NAME TOGETHER FORM THE DIRECTORY KEY FOR THIS
030800*    TRANSACTION, THE SAME AS THEY DO FOR EVERY ROW IN THE WORK
030900*    TABLE - BUILD THE UPPERCASE SHADOW OF EACH SO THE COMPARE AT
031000*    220-FIND-MEDREC-RTN IS CASE-INSENSITIVE.
031100     MOVE MEDRTRN-FIRST-NAME TO WS-TRANS-FIRST-NAME-UC.
031200     INSPECT WS-TRANS-FIRST-NAME-UC
031300         CONVERTING "abcdefghijklmnopqrstuvwxyz"
031400                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
031500     MOVE MEDRTRN-LAST-NAME TO WS-TRANS-LAST-NAME-UC.
031600     INSPECT WS-TRANS-LAST-NAME-UC
031700         CONVERTING "abcdefghijklmnopqrstuvwxyz"
031800                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
031900
032000*    ONE TRANSACTION, ONE ACTION - ADD, UPDATE, OR DELETE.  THE
032100*    ACTION CODE COMES OFF THE TRANSACTION RECORD ITSELF, NOT FROM
032200*    ANY SEPARATE CONTROL CARD.
032300     EVALUATE TRUE
032400*            NEW RESIDENT - NO ROW FOR THIS NAME MAY EXIST YET.
032500         WHEN MEDRTRN-ADD
032600             PERFORM 200-ADD-MEDREC-RTN THRU 200-EXIT
032700*            EXISTING RESIDENT - BIRTHDATE/MEDICATIONS/ALLERGIES
032800*            CHANGE, THE NAME DOES NOT.
032900         WHEN MEDRTRN-UPDATE
033000             PERFORM 300-UPDATE-MEDREC-RTN THRU 300-EXIT
033100*            RESIDENT NO LONGER ON THE MEDICAL RECORD MASTER -
033200*            DISCHARGED, TRANSFERRED, OR DECEASED.
033300         WHEN MEDRTRN-DELETE
033400             PERFORM 400-DELETE-MEDREC-RTN THRU 400-EXIT
033500     END-EVALUATE.
033600
033700     READ MEDREC-TRANS-FILE INTO MEDREC-TRANS-RECORD
033800         AT END
033900             MOVE "N" TO MORE-MEDRTRN-SW
034000             GO TO 100-EXIT
034100     END-READ
034200     ADD +1 TO TRANS-READ.
034300 100-EXIT.
034400     EXIT.
034500
034600 200-ADD-MEDREC-RTN.
034700**** REJECTED WHEN THE NAME IS ALREADY ON FILE.
034800     MOVE "200-ADD-MEDREC-RTN" TO PARA-NAME.
034900     MOVE "N" TO MATCH-FOUND-SW.
035000     PERFORM 220-FIND-MEDREC-RTN THRU 220-EXIT
035100         VARYING MR-SRCH-IDX FROM 1 BY 1
035200         UNTIL MR-SRCH-IDX > TABLE-ROW-COUNT
035300            OR ROW-MATCH-FOUND.
035400
035500*    ABEND-REC IS BUILT HERE BUT NOT ACTUALLY AN ABEND - IT IS
035600*    WRITTEN TO SYSOUT AS A REJECT MESSAGE AND THE RUN CONTINUES.
035700*    THE FIELD NAMES COME FROM THE SHARED ABENDREC COPYBOOK, WHICH
035800*    1000-ABEND-RTN ALSO USES FOR THE ONE CONDITION THAT REALLY
035900*    DOES STOP THE JOB.
036000     IF ROW-MATCH-FOUND
036100         ADD +1 TO REJECT-COUNT
036200         MOVE "** ADD REJECTED - NAME ALREADY ON FILE"
036300                                     TO ABEND-REASON
036400         MOVE MEDRTRN-FIRST-NAME     TO EXPECTED-VAL
036500         WRITE SYSOUT-REC FROM ABEND-REC
036600     ELSE
036700*        A FULL TABLE ON ADD IS THE ONE CONDITION THIS PROGRAM
036800*        TREATS AS A GENUINE ABEND RATHER THAN A COUNTED REJECT -
036900*        THERE IS NO ROOM LEFT TO HOLD THE NEW ROW.
037000         IF TABLE-ROW-COUNT >= 5000
037100             MOVE "** MEDREC-TABLE FULL ON ADD" TO ABEND-REASON
037200             GO TO 1000-ABEND-RTN
037300         END-IF
037400         ADD +1 TO TABLE-ROW-COUNT, ADD-COUNT
037500         SET MR-IDX TO TABLE-ROW-COUNT
037600         MOVE MEDRTRN-FIRST-NAME    TO WT-MR-FIRST-NAME(MR-IDX)
037700         MOVE WS-TRANS-FIRST-NAME-UC
037800                                 TO WT-MR-FIRST-NAME-UC(MR-IDX)
037900         MOVE MEDRTRN-LAST-NAME     TO WT-MR-LAST-NAME(MR-IDX)
038000         MOVE WS-TRANS-LAST-NAME-UC
038100                                 TO WT-MR-LAST-NAME-UC(MR-IDX)
038200         MOVE MEDRTRN-BIRTHDATE     TO WT-MR-BIRTHDATE(MR-IDX)
038300         MOVE MEDRTRN-MEDICATIONS  TO WT-MR-MEDICATIONS(MR-IDX)
038400         MOVE MEDRTRN-ALLERGIES    TO WT-MR-ALLERGIES(MR-IDX).
038500 200-EXIT.
038600     EXIT.
038700
038800 220-FIND-MEDREC-RTN.
038900*    CALLED FROM BOTH 200-ADD AND 300-UPDATE TO LOCATE A NAME IN
039000*    THE WORK TABLE.  SETS THE SWITCH ON THE FIRST MATCH AND STOPS
039100*    THE VARYING LOOP THAT IS DRIVING IT - MR-SRCH-IDX IS LEFT
039200*    POINTING AT THE MATCHED ROW FOR THE CALLER TO USE.
039300     MOVE "220-FIND-MEDREC-RTN" TO PARA-NAME.
039400     IF WT-MR-FIRST-NAME-UC(MR-SRCH-IDX) = WS-TRANS-FIRST-NAME-UC
039500        AND WT-MR-LAST-NAME-UC(MR-SRCH-IDX)
039600                                    = WS-TRANS-LAST-NAME-UC
039700         MOVE "Y" TO MATCH-FOUND-SW.
039800 220-EXIT.
039900     EXIT.
040000
040100 300-UPDATE-MEDREC-RTN.
040200**** REJECTED WHEN THE NAME IS NOT ON FILE, OTHERWISE REPLACES
040300**** BIRTHDATE/MEDICATIONS/ALLERGIES ON THE FIRST MATCH.
040400     MOVE "300-UPDATE-MEDREC-RTN" TO PARA-NAME.
040500     MOVE "N" TO MATCH-FOUND-SW.
040600     PERFORM 220-FIND-MEDREC-RTN THRU 220-EXIT
040700         VARYING MR-SRCH-IDX FROM 1 BY 1
040800         UNTIL MR-SRCH-IDX > TABLE-ROW-COUNT
040900            OR ROW-MATCH-FOUND.
041000
041100*    NAME FIELDS ARE NOT TOUCHED ON AN UPDATE - ONLY BIRTHDATE,
041200*    MEDICATIONS AND ALLERGIES CAN CHANGE.  A NAME CHANGE COMES
041300*    THROUGH AS A DELETE FOLLOWED BY AN ADD.
041400     IF ROW-MATCH-FOUND
041500         ADD +1 TO UPDATE-COUNT
041600         MOVE MEDRTRN-BIRTHDATE
041700                             TO WT-MR-BIRTHDATE(MR-SRCH-IDX)
041800         MOVE MEDRTRN-MEDICATIONS
041900                             TO WT-MR-MEDICATIONS(MR-SRCH-IDX)
042000         MOVE MEDRTRN-ALLERGIES
042100                             TO WT-MR-ALLERGIES(MR-SRCH-IDX)
042200     ELSE
042300         ADD +1 TO REJECT-COUNT
042400         MOVE "** UPDATE REJECTED - NAME NOT ON FILE"
042500                                     TO ABEND-REASON
042600         MOVE MEDRTRN-FIRST-NAME     TO EXPECTED-VAL
042700         WRITE SYSOUT-REC FROM ABEND-REC.
042800 300-EXIT.
042900     EXIT.
043000
043100 400-DELETE-MEDREC-RTN.
043200**** REJECTED WHEN THE NAME IS NOT ON FILE, OTHERWISE REMOVES
043300**** EVERY ROW WITH THAT NAME.
043400     MOVE "400-DELETE-MEDREC-RTN" TO PARA-NAME.
043500*    WS-NAME-MATCH-COUNT IS RESET EACH TIME THIS PARAGRAPH RUNS -
043600*    IT IS NOT A RUN-TOTAL, ONLY A PER-TRANSACTION FLAG CHECKED
043700*    BELOW TO DECIDE REJECT VS. ACCEPT.
043800     MOVE ZERO TO WS-NAME-MATCH-COUNT.
043900     SET MR-SRCH-IDX TO 1.
044000     PERFORM 420-DELETE-SCAN-RTN THRU 420-EXIT
044100         UNTIL MR-SRCH-IDX > TABLE-ROW-COUNT.
044200
044300     IF WS-NAME-MATCH-COUNT = ZERO
044400         ADD +1 TO REJECT-COUNT
044500         MOVE "** DELETE REJECTED - NAME NOT ON FILE"
044600                                     TO ABEND-REASON
044700         MOVE MEDRTRN-FIRST-NAME     TO EXPECTED-VAL
044800         WRITE SYSOUT-REC FROM ABEND-REC.
044900 400-EXIT.
045000     EXIT.
045100
045200 420-DELETE-SCAN-RTN.
045300*    UNLIKE 220-FIND, THIS SCAN DOES NOT STOP ON THE FIRST MATCH -
045400*    IT RUNS THE WHOLE TABLE SO EVERY ROW SHARING THE DELETED NAME
045500*    IS REMOVED, NOT JUST ONE.  A MATCHED ROW IS COMPRESSED OUT
045600*    IMMEDIATELY AND MR-SRCH-IDX IS LEFT ON THE SAME SUBSCRIPT SO
045700*    THE ROW THAT SLID INTO IT GETS COMPARED NEXT TIME THROUGH.
045800     MOVE "420-DELETE-SCAN-RTN" TO PARA-NAME.
045900     IF WT-MR-FIRST-NAME-UC(MR-SRCH-IDX) = WS-TRANS-FIRST-NAME-UC
046000        AND WT-MR-LAST-NAME-UC(MR-SRCH-IDX)
046100                                    = WS-TRANS-LAST-NAME-UC
046200         ADD +1 TO DELETE-COUNT, WS-NAME-MATCH-COUNT
046300         PERFORM 440-COMPRESS-TABLE-RTN THRU 440-EXIT
046400     ELSE
046500         SET MR-SRCH-IDX UP BY 1.
046600 420-EXIT.
046700     EXIT.
046800
046900 440-COMPRESS-TABLE-RTN.
047000**** CLOSES THE GAP LEFT BY A REMOVED ROW, KEEPING THE SURVIVING
047100**** ROWS IN THEIR ORIGINAL RELATIVE ORDER.  MR-SRCH-IDX IS LEFT
047200**** POINTING AT THE SLOT - THE ROW THAT SLID DOWN INTO IT HAS
047300**** NOT YET BEEN COMPARED.
047400     MOVE "440-COMPRESS-TABLE-RTN" TO PARA-NAME.
047500     PERFORM 445-SLIDE-ROW-RTN THRU 445-EXIT
047600         VARYING MR-IDX FROM MR-SRCH-IDX BY 1
047700         UNTIL MR-IDX >= TABLE-ROW-COUNT.
047800     SUBTRACT 1 FROM TABLE-ROW-COUNT.
047900 440-EXIT.
048000     EXIT.
048100
048200 445-SLIDE-ROW-RTN.
048300*    ONE ROW OF THE SLIDE - THE ROW ONE POSITION BEHIND MOVES UP
048400*    OVER THE GAP.  DRIVEN BY THE VARYING LOOP IN
048500*    440-COMPRESS-TABLE-RTN SO THE WHOLE TAIL OF THE TABLE SHIFTS
048600*    DOWN ONE ROW AT A TIME.
048700     MOVE "445-SLIDE-ROW-RTN" TO PARA-NAME.
048800     MOVE MEDREC-TABLE-ROW(MR-IDX + 1)
048900       TO MEDREC-TABLE-ROW(MR-IDX).
049000 445-EXIT.
049100     EXIT.
049200
049300
049400 800-REWRITE-MEDREC-TABLE.
049500**** THE TABLE, IN ITS CURRENT (POSSIBLY REORDERED-BY-DELETE)
049600**** SEQUENCE, BECOMES THE NEW MEDICAL RECORD MASTER.  THIS RUN
049700**** DOES NOT RE-SORT THE TABLE BACK TO ITS ORIGINAL ARRIVAL
049800**** ORDER - A ROW THAT SURVIVED A DELETE-AND-COMPRESS ELSEWHERE
049900**** IN THE TABLE IS WRITTEN IN ITS NEW, SHIFTED POSITION.
050000     MOVE "800-REWRITE-MEDREC-TABLE" TO PARA-NAME.
050100     PERFORM 820-WRITE-ROW-RTN THRU 820-EXIT
050200         VARYING MR-IDX FROM 1 BY 1
050300         UNTIL MR-IDX > TABLE-ROW-COUNT.
050400 800-EXIT.
050500     EXIT.
050600
050700 820-WRITE-ROW-RTN.
050800*    ONE ROW OF THE TABLE BACK OUT TO MASTER-RECORD LAYOUT AND
050900*    ONTO THE NEW MASTER.  NOTE THE UPPERCASE SHADOW FIELDS ARE
051000*    NOT WRITTEN BACK - THEY EXIST ONLY FOR THIS RUN'S COMPARES.
051100     MOVE "820-WRITE-ROW-RTN" TO PARA-NAME.
051200     MOVE WT-MR-FIRST-NAME(MR-IDX)   TO MEDREC-FIRST-NAME.
051300     MOVE WT-MR-LAST-NAME(MR-IDX)    TO MEDREC-LAST-NAME.
051400     MOVE WT-MR-BIRTHDATE(MR-IDX)    TO MEDREC-BIRTHDATE.
051500     MOVE WT-MR-MEDICATIONS(MR-IDX)  TO MEDREC-MEDICATIONS.
051600     MOVE WT-MR-ALLERGIES(MR-IDX)    TO MEDREC-ALLERGIES.
051700     WRITE MEDREC-OUT FROM MEDICAL-RECORD.
051800 820-EXIT.
051900     EXIT.
052000
052100 700-CLOSE-FILES.
052200*    CALLED FROM BOTH NORMAL CLEANUP AND THE ABEND ROUTINE SO
052300*    FILES ARE ALWAYS CLOSED CLEANLY, WHICHEVER WAY THE RUN ENDS.
052400     MOVE "700-CLOSE-FILES" TO PARA-NAME.
052500     CLOSE MEDICALRECORD-FILE, MEDREC-TRANS-FILE,
052600           MEDREC-OUT-FILE, SYSOUT.
052700 700-EXIT.
052800     EXIT.
052900
053000 900-CLEANUP.
053100*    END-OF-RUN TOTALS TO THE OPERATOR'S CONSOLE - THE SAME SET OF
053200*    COUNTS AS PERSUPDT AND FSTNUPDT DISPLAY, IN THE SAME ORDER.
053300     MOVE "900-CLEANUP" TO PARA-NAME.
053400     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
053500
053600     DISPLAY "** MEDICAL RECORDS READ **".
053700     DISPLAY RECORDS-READ.
053800     DISPLAY "** TRANSACTIONS READ **".
053900     DISPLAY TRANS-READ.
054000     DISPLAY "** ADDS **".
054100     DISPLAY ADD-COUNT.
054200     DISPLAY "** UPDATES **".
054300     DISPLAY UPDATE-COUNT.
054400     DISPLAY "** DELETES **".
054500     DISPLAY DELETE-COUNT.
054600     DISPLAY "** REJECTS **".
054700     DISPLAY REJECT-COUNT.
054800     DISPLAY "** MEDICAL RECORDS WRITTEN **".
054900     DISPLAY TABLE-ROW-COUNT.
055000
055100     DISPLAY "******** NORMAL END OF JOB MEDRUPDT ********".
055200 900-EXIT.
055300     EXIT.
055400
055500*    ONLY REACHED WHEN THE WORK TABLE OVERFLOWS ON AN ADD - EVERY
055600*    OTHER REJECT CONDITION IN THIS PROGRAM IS HANDLED WITHOUT AN
055700*    ABEND, BY COUNTING THE REJECT AND CONTINUING THE RUN.  THE
055800*    DIVIDE-BY-ZERO BELOW FORCES A SYSTEM ABEND SO THE RETURN CODE
055900*    AND CONSOLE MESSAGE ARE NOT MISSED.
056000 1000-ABEND-RTN.
056100     WRITE SYSOUT-REC FROM ABEND-REC.
056200     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
056300     DISPLAY "*** ABNORMAL END OF JOB-MEDRUPDT ***" UPON CONSOLE.
056400     MOVE 16 TO RETURN-CODE.
056500     DIVIDE ZERO-VAL INTO ONE-VAL.
